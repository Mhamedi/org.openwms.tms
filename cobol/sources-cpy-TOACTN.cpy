000100*----------------------------------------------------------------*
000110* TOACTN  -  ROUTING ACTION RULE RECORD (ACTIONS-IN)             *
000120*            SEEDED RULE TABLE - PRECEDENCE = FILE ORDER WITHIN  *
000130*            A ROUTE; LOADED INTO WT-ACTN-TABLE BY TOB100        *
000140*----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:                                      *
000160*----------------------------------------------------------------*
000170* WHM610 - KOHML   - 14/08/2009 - INITIAL VERSION - ROUTING      *
000180*                     ACTION MATCHER LIFTED OUT OF THE WAREHOUSE *
000190*                     CONTROLLER INTERFACE (REQ. WMS-118)        *
000200* WHM733 - KOHML   - 03/06/2017 - ADD THE _NO_ / _DEFAULT        *
000210*                     SPECIAL ROUTE VALUES TO ACT-ROUTE          *
000220*----------------------------------------------------------------*
000230*
000240 05  TOACTN-RECORD                   PIC X(137).
000250 05  TOACTN-REC REDEFINES TOACTN-RECORD.
000260     06  ACT-ROUTE                   PIC X(08).
000270*                       ROUTE THE RULE BELONGS TO; _NO_ = NO
000280*                       ROUTE DEFINED, _DEFAULT = ANY OTHER
000290*                       ROUTE FALLBACK
000300     06  ACT-KEY                     PIC X(08).
000310*                       RULE ID, E.G. ACT001
000320     06  ACT-LOCATION                PIC X(25).
000330*                       EXACT LOCATION MATCH - SPACES=NOT BOUND
000340     06  ACT-LOCGROUP                PIC X(20).
000350*                       LOCATION-GROUP MATCH - SPACES=NOT BOUND
000360     06  ACT-REQ-TYPE                PIC X(04).
000370*                       REQUEST/MESSAGE TYPE THE RULE FIRES ON
000380     06  ACT-PROGRAM                 PIC X(08).
000390*                       PROCESS/PROGRAM KEY TO START
000400     06  ACT-DESCRIPTION             PIC X(60).
000410*                       RULE DESCRIPTION
000420     06  FILLER                      PIC X(04) VALUE SPACES.
000430*                       RESERVED FOR FUTURE EXPANSION
