000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TOB100.
000140 AUTHOR.         R L MCQUADE.
000150 INSTALLATION.   WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000160 DATE-WRITTEN.   01 MAR 1989.
000170 DATE-COMPILED.
000180 SECURITY.       WAREHOUSE SYSTEMS - NO RESTRICTION.
000190*
000200*DESCRIPTION :  MAIN BATCH DRIVER FOR THE TRANSPORT ORDER
000210*               MANAGEMENT SUITE.  LOADS THE LOCATION AND
000220*               ROUTING ACTION REFERENCE TABLES AND THE ORDER
000230*               MASTER, APPLIES THE DAY'S TRANSACTION FILE
000240*               AGAINST THE ORDER TABLE (CREATE/CHGSTATE/
000250*               CANCEL/REDIRECT/PROBLEM), WRITES THE UPDATED
000260*               MASTER AND THE DOWNSTREAM EVENT FILE, AND
000270*               PRINTS THE CONTROL REPORT.  TOVSTCH, TOVREDIR,
000280*               TOXEVTP, TOXGCNT, TOXSORT AND TOXACTR ARE ALL
000290*               CALLED FROM HERE - THIS PROGRAM OWNS EVERY
000300*               TABLE THEY WORK AGAINST.
000310*
000320*================================================================
000330* HISTORY OF MODIFICATION:
000340*================================================================
000350* WHM099 - RAMLOW    - 01/03/1989 - INITIAL VERSION - ORIGINAL
000360*                       PALLET MOVE BATCH REWRITE (WMS-004) -
000370*                       LOAD LOCATIONS/ORDERS, APPLY
000380*                       TRANSACTIONS, WRITE UPDATED MASTER,
000390*                       PRINT CONTROL REPORT
000400*----------------------------------------------------------------*
000410* WHM104 - RAMLOW    - 22/03/1989 - CALL TOVSTCH FOR EVERY STATE
000420*                       CHANGE INSTEAD OF CHECKING THE RANK
000430*                       TABLE IN-LINE
000440*----------------------------------------------------------------*
000450* WHM158 - DGOH      - 20/06/1992 - ADD THE PROBLEM TRANSACTION
000460*                       TYPE AND THE REJECTED-ITEMS REPORT
000470*                       SECTION
000480*----------------------------------------------------------------*
000490* WHM348 - TSEEHC    - 20/09/1999 - Y2K: ORDER/TRANSACTION WORK
000500*                       TABLES WIDENED TO MATCH THE 8-BYTE DATE
000510*                       FIELDS NOW IN TORDER/TOTRANS/TOCMWS
000520*----------------------------------------------------------------*
000530* WHM507 - ONGPL     - 23/02/2005 - ADD THE REDIRECT TRANSACTION
000540*                       TYPE (CALL TOVREDIR), THE START QUEUE
000550*                       REPORT SECTION (CALL TOXSORT) AND THE
000560*                       ACTIVE-ORDERS-PER-GROUP REPORT SECTION
000570*                       (CALL TOXGCNT)
000580*----------------------------------------------------------------*
000590* WHM513 - ONGPL     - 09/05/2006 - MOVE THE PROGRAM NAME INTO
000600*                       WK-C-PROGRAM-NAME FOR THE ABEND DISPLAY
000610*                       LINE
000620*----------------------------------------------------------------*
000630* WHM612 - KOHML     - 17/08/2009 - ADD THE ROUTING RESOLUTION
000640*                       REPORT SECTION (CALL TOXACTR) FOR EVERY
000650*                       STARTED ORDER (REQ. WMS-118)
000660*----------------------------------------------------------------*
000670* WHM690 - KOHML     - 28/01/2014 - STOP THE RUN ON A PERMANENT
000680*                       FILE ERROR INSTEAD OF SKIPPING THE
000690*                       RECORD (REQ. OPERATIONS)
000700*----------------------------------------------------------------*
000710* WHM736 - KOHML     - 04/06/2017 - GROUP REDIRECTS, TARGET
000720*                       LOCATION GROUP ON CREATE, AND THE
000730*                       TO-LAST-UPD-DATE STAMP ON EVERY ACCEPTED
000740*                       MUTATION (REQ. WMS-118)
000750*----------------------------------------------------------------*
000760 EJECT
000770**********************
000780 ENVIRONMENT DIVISION.
000790**********************
000800 CONFIGURATION SECTION.
000810 SOURCE-COMPUTER.  IBM-AS400.
000820 OBJECT-COMPUTER.  IBM-AS400.
000830 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000840         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000850         C01 IS TOP-OF-FORM.
000860
000870 INPUT-OUTPUT SECTION.
000880 FILE-CONTROL.
000890     SELECT ORDERS-IN    ASSIGN TO ORDERSIN
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS WK-C-FILE-STATUS.
000920     SELECT TRANSACT-IN  ASSIGN TO TRANSIN
000930            ORGANIZATION IS LINE SEQUENTIAL
000940            FILE STATUS  IS WK-C-FILE-STATUS.
000950     SELECT LOCATIONS-IN ASSIGN TO LOCSIN
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS  IS WK-C-FILE-STATUS.
000980     SELECT ACTIONS-IN   ASSIGN TO ACTNSIN
000990            ORGANIZATION IS LINE SEQUENTIAL
001000            FILE STATUS  IS WK-C-FILE-STATUS.
001010     SELECT ORDERS-OUT   ASSIGN TO ORDERSOUT
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            FILE STATUS  IS WK-C-FILE-STATUS.
001040     SELECT EVENTS-OUT   ASSIGN TO EVENTSOUT
001050            ORGANIZATION IS LINE SEQUENTIAL
001060            FILE STATUS  IS WK-C-FILE-STATUS.
001070     SELECT REPORT-OUT   ASSIGN TO REPTOUT
001080            ORGANIZATION IS LINE SEQUENTIAL
001090            FILE STATUS  IS WK-C-FILE-STATUS.
001100
001110 EJECT
001120***************
001130 DATA DIVISION.
001140***************
001150 FILE SECTION.
001160**************
001170 FD  ORDERS-IN
001180     LABEL RECORDS ARE OMITTED
001190     DATA RECORD IS ORDERS-IN-REC.
001200 01  ORDERS-IN-REC.
001210     COPY TORDER.
001220
001230 FD  TRANSACT-IN
001240     LABEL RECORDS ARE OMITTED
001250     DATA RECORD IS TRANSACT-IN-REC.
001260 01  TRANSACT-IN-REC.
001270     COPY TOTRANS.
001280
001290 FD  LOCATIONS-IN
001300     LABEL RECORDS ARE OMITTED
001310     DATA RECORD IS LOCATIONS-IN-REC.
001320 01  LOCATIONS-IN-REC.
001330     COPY TOLOCN.
001340
001350 FD  ACTIONS-IN
001360     LABEL RECORDS ARE OMITTED
001370     DATA RECORD IS ACTIONS-IN-REC.
001380 01  ACTIONS-IN-REC.
001390     COPY TOACTN.
001400
001410 FD  ORDERS-OUT
001420     LABEL RECORDS ARE OMITTED
001430     DATA RECORD IS ORDERS-OUT-REC.
001440 01  ORDERS-OUT-REC.
001450     COPY TORDER.
001460
001470 FD  EVENTS-OUT
001480     LABEL RECORDS ARE OMITTED
001490     DATA RECORD IS EVENTS-OUT-REC.
001500 01  EVENTS-OUT-REC.
001510     COPY TOEVENT.
001520
001530 FD  REPORT-OUT
001540     LABEL RECORDS ARE OMITTED
001550     DATA RECORD IS REPORT-OUT-REC.
001560 01  REPORT-OUT-REC              PIC X(132).
001570
001580 EJECT
001590*************************
001600 WORKING-STORAGE SECTION.
001610*************************
001620 01  FILLER              PIC X(24)  VALUE
001630     "** PROGRAM TOB100    **".
001640
001650 01  WK-C-COMMON.
001660     COPY TOCMWS.
001670
001680* ------------------ CONTROL COUNTERS --------------------------*
001690 77  WK-N-LOCN-COUNT         PIC 9(05) COMP VALUE ZERO.
001700 77  WK-N-ORDER-COUNT        PIC 9(05) COMP VALUE ZERO.
001710 77  WK-N-SCAN-IDX           PIC 9(05) COMP VALUE ZERO.
001720 77  WK-N-SCAN-IDX-2         PIC 9(05) COMP VALUE ZERO.
001730 77  WK-N-REJECT-COUNT       PIC 9(05) COMP VALUE ZERO.
001740 77  WK-N-GROUP-LIST-COUNT   PIC 9(05) COMP VALUE ZERO.
001750 77  WK-N-SQ-COUNT           PIC 9(05) COMP VALUE ZERO.
001760 77  WK-N-LINE-SEQ           PIC 9(05) COMP VALUE ZERO.
001770 77  WK-N-ACTIVE-GRAND-TOT   PIC 9(07) COMP VALUE ZERO.
001780 77  WS-FOUND-SW             PIC X(01) VALUE "N".
001790
001800* ------------------ TRANSACTION SUMMARY TOTALS ------------------*
001810 77  WK-N-ORDERS-IN-CT       PIC 9(07) COMP VALUE ZERO.
001820 77  WK-N-ORDERS-OUT-CT      PIC 9(07) COMP VALUE ZERO.
001830 77  WK-N-ORDERS-CREATD-CT   PIC 9(07) COMP VALUE ZERO.
001840 77  WK-N-EVENTS-WRTN-CT     PIC 9(07) COMP VALUE ZERO.
001850
001860 01  WK-T-TXN-SUMMARY.
001870     05  WK-T-TXN-ENTRY  OCCURS 5 TIMES
001880                         INDEXED BY WK-X-TXN-IDX.
001890         10  WK-T-TXN-TYPE       PIC X(08).
001900         10  WK-T-TXN-READ-CT    PIC 9(05) COMP.
001910         10  WK-T-TXN-ACCEPT-CT  PIC 9(05) COMP.
001920         10  WK-T-TXN-REJECT-CT  PIC 9(05) COMP.
001930         10  FILLER              PIC X(04).
001940
001950* ------------------ NEXT ORDER ID (CREATE) -----------------------*
001960 01  WK-N-NEXT-ID-GRP.
001970     05  WK-N-NEXT-ID-VAL        PIC 9(09) COMP.
001980 01  WK-N-NEXT-ID-REDEF REDEFINES WK-N-NEXT-ID-GRP.
001990     05  WK-N-NEXT-ID-DISP       PIC 9(09).
002000
002010* ------------------ BUSINESS DATE BREAKDOWN (FOR HEADING) --------*
002020 01  WK-C-BUS-DATE-GRP.
002030     05  WK-C-BUS-DATE-VAL       PIC 9(08).
002040 01  WK-C-BUS-DATE-REDEF REDEFINES WK-C-BUS-DATE-GRP.
002050     05  WK-C-BUS-DATE-CCYY      PIC 9(04).
002060     05  WK-C-BUS-DATE-MM        PIC 9(02).
002070     05  WK-C-BUS-DATE-DD        PIC 9(02).
002080
002090* ------------------ GROUP KEY SPLIT (CONTROL BREAK) --------------*
002100 01  WK-C-GROUP-KEY-GRP.
002110     05  WK-C-GROUP-KEY-TXT      PIC X(20) VALUE SPACES.
002120 01  WK-C-GROUP-KEY-REDEF REDEFINES WK-C-GROUP-KEY-GRP.
002130     05  WK-C-GROUP-KEY-PFX      PIC X(04).
002140     05  WK-C-GROUP-KEY-SFX      PIC X(16).
002150
002160* ------------------ ACTIVE-STATE LOOKUP TABLE ---------------------*
002170 01  WK-T-ACTV-VALUES.
002180     05  FILLER             PIC X(48)
002190         VALUE "CREATED     INITIALIZED STARTED     INTERRUPTED ".
002200 01  WK-T-ACTV-TABLE REDEFINES WK-T-ACTV-VALUES.
002210     05  WK-T-ACTV-STATE OCCURS 4 TIMES
002220                         INDEXED BY WK-X-ACTV-IDX
002230                             PIC X(12).
002240
002250* ------------------ ORDER MASTER IN-MEMORY TABLE -----------------*
002260 01  WK-T-ORDER-TABLE.
002270     05  WK-T-ORDER-ENTRY OCCURS 5000 TIMES
002280                         INDEXED BY WK-X-ORDER-IDX
002290                                    WK-X-ORDER-IDX2.
002300         10  WT-TO-ID               PIC 9(09).
002310         10  WT-TO-BARCODE          PIC X(20).
002320         10  WT-TO-PRIORITY         PIC X(08).
002330         10  WT-TO-STATE            PIC X(12).
002340         10  WT-TO-SOURCE-LOC       PIC X(20).
002350         10  WT-TO-TARGET-LOC       PIC X(20).
002360         10  WT-TO-TARGET-LOCGRP    PIC X(20).
002370         10  WT-TO-ROUTE            PIC X(08).
002380         10  WT-TO-CREATE-DATE      PIC 9(08).
002390         10  WT-TO-START-DATE       PIC 9(08).
002400         10  WT-TO-END-DATE         PIC 9(08).
002410         10  WT-TO-PROBLEM-NO       PIC X(04).
002420         10  WT-TO-PROBLEM-TEXT     PIC X(40).
002430         10  WT-TO-LAST-UPD-DATE    PIC 9(08).
002440         10  FILLER                 PIC X(05).
002450
002460* ------------------ LOCATION REFERENCE IN-MEMORY TABLE -----------*
002470 01  WK-T-LOCN-TABLE.
002480     05  WK-T-LOCN-ENTRY OCCURS 2000 TIMES
002490                         INDEXED BY WK-X-LOCN-IDX.
002500         10  WT-LOC-CODE            PIC X(20).
002510         10  WT-LOC-GROUP           PIC X(20).
002520         10  WT-LOC-INCOMING        PIC X(01).
002530         10  FILLER                 PIC X(03).
002540
002550* ------------------ REJECTED TRANSACTION TABLE -------------------*
002560 01  WK-T-REJECT-TABLE.
002570     05  WK-T-REJECT-ENTRY OCCURS 2000 TIMES
002580                         INDEXED BY WK-X-REJECT-IDX.
002590         10  WT-REJ-TYPE            PIC X(08).
002600         10  WT-REJ-ORDER-ID        PIC 9(09).
002610         10  WT-REJ-REASON          PIC X(07).
002620         10  FILLER                 PIC X(04).
002630
002640* ------------------ DISTINCT TARGET GROUP LIST --------------------*
002650 01  WK-T-GROUP-LIST.
002660     05  WK-T-GROUP-ENTRY OCCURS 500 TIMES
002670                         INDEXED BY WK-X-GROUP-IDX.
002680         10  WT-GROUP-NAME          PIC X(20).
002690         10  WT-GROUP-COUNT         PIC 9(05) COMP.
002700
002710* ------------------ ROUTING RESOLUTION RESULT TABLE ---------------*
002720 77  WK-N-ROUTE-COUNT        PIC 9(05) COMP VALUE ZERO.
002730 01  WK-T-ROUTE-TABLE.
002740     05  WK-T-ROUTE-ENTRY OCCURS 5000 TIMES
002750                         INDEXED BY WK-X-ROUTE-IDX.
002760         10  WT-RTE-ORDER-ID        PIC 9(09).
002770         10  WT-RTE-LOC             PIC X(25).
002780         10  WT-RTE-MATCHED         PIC X(01).
002790         10  WT-RTE-KEY             PIC X(08).
002800         10  WT-RTE-PROGRAM         PIC X(08).
002810
002820* ------------------ WORK AREAS FOR THE TRANSACTION DISPATCH ------*
002830 01  WK-C-WORK-AREA.
002840     05  WS-ORDER-FOUND          PIC X(01) VALUE SPACE.
002850     05  WS-LOC-FOUND            PIC X(01) VALUE SPACE.
002860     05  WS-GRP-FOUND            PIC X(01) VALUE SPACE.
002870     05  WS-ACTIVE-FLAG          PIC X(01) VALUE SPACE.
002880     05  WS-TXN-TYPE-IDX         PIC 9(02) COMP VALUE ZERO.
002890     05  FILLER                  PIC X(03) VALUE SPACES.
002900
002910 01  WS-REASON-CD-GRP.
002920     05  WS-REASON-CD-TXT        PIC X(07) VALUE SPACES.
002930 01  WS-REASON-CD-REDEF REDEFINES WS-REASON-CD-GRP.
002940     05  WS-REASON-CD-PFX        PIC X(04).
002950     05  WS-REASON-CD-SFX        PIC X(03).
002960
002970* ------------------ MORE WORK AREAS FOR THE DISPATCH --------------*
002980 01  WK-C-WORK-AREA-2.
002990     05  WS-REQ-NEW-STATE        PIC X(12) VALUE SPACES.
003000     05  WS-LOCN-SEARCH-ARG      PIC X(20) VALUE SPACES.
003010     05  WS-STATE-TO-TEST        PIC X(12) VALUE SPACES.
003020     05  WS-TEMP-ACTIVE          PIC X(01) VALUE SPACE.
003030     05  FILLER                  PIC X(04) VALUE SPACES.
003040
003050 01  WS-REJ-ORDER-ID-GRP.
003060     05  WS-REJ-ORDER-ID-VAL     PIC 9(09) VALUE ZERO.
003070     05  FILLER                  PIC X(03) VALUE SPACES.
003080
003090* ------------------ SUBPROGRAM CALL AREAS -------------------------*
003100 01  WS-VSTCH-AREA.
003110     COPY VSTCH.
003120 01  WS-VEVTP-AREA.
003130     COPY VEVTP.
003140 01  WS-VREDIR-AREA.
003150     COPY VREDIR.
003160 01  WS-VGCNT-AREA.
003170     COPY VGCNT.
003180 01  WS-VSORT-AREA.
003190     COPY VSORT.
003200 01  WS-VACTR-AREA.
003210     COPY VACTR.
003220
003230 EJECT
003240* ------------------ REPORT PRINT LINES (132 COLUMNS) --------------*
003250 01  WS-HDG-LINE-1.
003260     05  WS-H1-PGM-LIT           PIC X(20) VALUE
003270         "TOB100 - TRANSPORT O".
003280     05  WS-H1-PGM-LIT2          PIC X(12) VALUE
003290         "RDER BATCH  ".
003300     05  FILLER                  PIC X(10) VALUE SPACES.
003310     05  WS-H1-DATE-LIT          PIC X(15) VALUE
003320         "BUSINESS DATE: ".
003330     05  WS-H1-DATE              PIC X(10) VALUE SPACES.
003340     05  FILLER                  PIC X(65) VALUE SPACES.
003350
003360 01  WS-SUM-LINE.
003370     05  WS-SUM-TYPE             PIC X(08) VALUE SPACES.
003380     05  FILLER                  PIC X(03) VALUE SPACES.
003390     05  WS-SUM-READ-LIT         PIC X(06) VALUE "READ: ".
003400     05  WS-SUM-READ             PIC ZZZZ9.
003410     05  FILLER                  PIC X(03) VALUE SPACES.
003420     05  WS-SUM-ACPT-LIT         PIC X(09) VALUE "ACCEPTED:".
003430     05  WS-SUM-ACPT             PIC ZZZZ9.
003440     05  FILLER                  PIC X(03) VALUE SPACES.
003450     05  WS-SUM-REJ-LIT          PIC X(09) VALUE "REJECTED:".
003460     05  WS-SUM-REJ              PIC ZZZZ9.
003470     05  FILLER                  PIC X(76) VALUE SPACES.
003480
003490 01  WS-REJ-LINE.
003500     05  WS-REJ-TYPE             PIC X(08) VALUE SPACES.
003510     05  FILLER                  PIC X(03) VALUE SPACES.
003520     05  WS-REJ-ID-LIT           PIC X(10) VALUE "ORDER ID: ".
003530     05  WS-REJ-ID               PIC 9(09) VALUE ZERO.
003540     05  FILLER                  PIC X(03) VALUE SPACES.
003550     05  WS-REJ-RSN-LIT          PIC X(08) VALUE "REASON: ".
003560     05  WS-REJ-RSN              PIC X(07) VALUE SPACES.
003570     05  FILLER                  PIC X(84) VALUE SPACES.
003580
003590 01  WS-SQ-LINE.
003600     05  WS-SQ-SEQ               PIC ZZZZ9.
003610     05  FILLER                  PIC X(02) VALUE SPACES.
003620     05  WS-SQ-ID                PIC 9(09) VALUE ZERO.
003630     05  FILLER                  PIC X(02) VALUE SPACES.
003640     05  WS-SQ-PRIORITY          PIC X(08) VALUE SPACES.
003650     05  FILLER                  PIC X(02) VALUE SPACES.
003660     05  WS-SQ-BARCODE           PIC X(20) VALUE SPACES.
003670     05  FILLER                  PIC X(02) VALUE SPACES.
003680     05  WS-SQ-TARGET            PIC X(20) VALUE SPACES.
003690     05  FILLER                  PIC X(62) VALUE SPACES.
003700
003710 01  WS-GRP-LINE.
003720     05  WS-GRP-NAME             PIC X(20) VALUE SPACES.
003730     05  FILLER                  PIC X(03) VALUE SPACES.
003740     05  WS-GRP-CNT-LIT          PIC X(15) VALUE
003750         "ACTIVE ORDERS: ".
003760     05  WS-GRP-CNT              PIC ZZZZ9.
003770     05  FILLER                  PIC X(89) VALUE SPACES.
003780
003790 01  WS-RTE-LINE.
003800     05  WS-RTE-ID               PIC 9(09) VALUE ZERO.
003810     05  FILLER                  PIC X(02) VALUE SPACES.
003820     05  WS-RTE-LOC              PIC X(25) VALUE SPACES.
003830     05  FILLER                  PIC X(02) VALUE SPACES.
003840     05  WS-RTE-KEY              PIC X(08) VALUE SPACES.
003850     05  FILLER                  PIC X(02) VALUE SPACES.
003860     05  WS-RTE-PROGRAM          PIC X(08) VALUE SPACES.
003870     05  FILLER                  PIC X(76) VALUE SPACES.
003880
003890 01  WS-TRL-LINE.
003900     05  WS-TRL-IN-LIT           PIC X(12) VALUE "ORDERS IN : ".
003910     05  WS-TRL-IN               PIC ZZZZZZ9.
003920     05  FILLER                  PIC X(02) VALUE SPACES.
003930     05  WS-TRL-OUT-LIT          PIC X(12) VALUE "ORDERS OUT: ".
003940     05  WS-TRL-OUT              PIC ZZZZZZ9.
003950     05  FILLER                  PIC X(02) VALUE SPACES.
003960     05  WS-TRL-NEW-LIT          PIC X(09) VALUE "CREATED: ".
003970     05  WS-TRL-NEW              PIC ZZZZZZ9.
003980     05  FILLER                  PIC X(02) VALUE SPACES.
003990     05  WS-TRL-EVT-LIT          PIC X(08) VALUE "EVENTS: ".
004000     05  WS-TRL-EVT              PIC ZZZZZZ9.
004010     05  FILLER                  PIC X(57) VALUE SPACES.
004020
004030 01  WS-BLANK-LINE               PIC X(132) VALUE SPACES.
004040
004050 01  WS-PRINT-LINE               PIC X(132) VALUE SPACES.
004060
004070 01  WS-SEC-HDG-LINE.
004080     05  WS-SEC-HDG-TEXT         PIC X(40) VALUE SPACES.
004090     05  FILLER                  PIC X(92) VALUE SPACES.
004100
004110 EJECT
004120 LINKAGE SECTION.
004130*****************
004140
004150********************
004160 PROCEDURE DIVISION.
004170********************
004180 MAIN-MODULE.
004190     PERFORM A000-INITIALIZATION-ROUTINE
004200        THRU A099-INITIALIZATION-ROUTINE-EX.
004210     PERFORM A100-LOAD-LOCATIONS-ROUTINE
004220        THRU A199-LOAD-LOCATIONS-ROUTINE-EX.
004230     PERFORM A200-LOAD-ACTIONS-ROUTINE
004240        THRU A299-LOAD-ACTIONS-ROUTINE-EX.
004250     PERFORM A300-LOAD-ORDERS-ROUTINE
004260        THRU A399-LOAD-ORDERS-ROUTINE-EX.
004270     PERFORM B000-PROCESS-TRANSACTIONS-ROUTINE
004280        THRU B099-PROCESS-TRANSACTIONS-ROUTINE-EX.
004290     PERFORM C100-BUILD-START-QUEUE-ROUTINE
004300        THRU C199-BUILD-START-QUEUE-ROUTINE-EX.
004310     PERFORM C200-COUNT-TARGET-GROUPS-ROUTINE
004320        THRU C299-COUNT-TARGET-GROUPS-ROUTINE-EX.
004330     PERFORM C300-RESOLVE-ROUTING-ROUTINE
004340        THRU C399-RESOLVE-ROUTING-ROUTINE-EX.
004350     PERFORM D100-WRITE-ORDERS-ROUTINE
004360        THRU D199-WRITE-ORDERS-ROUTINE-EX.
004370     PERFORM E000-PRINT-REPORT-ROUTINE
004380        THRU E099-PRINT-REPORT-ROUTINE-EX.
004390     PERFORM Z000-END-PROGRAM-ROUTINE
004400        THRU Z099-END-PROGRAM-ROUTINE-EX.
004410     GOBACK.
004420
004430 EJECT
004440*----------------------------------------------------------------*
004450*  A000 - OPEN ALL FILES, SET UP THE BUSINESS DATE AND COUNTERS   *
004460*----------------------------------------------------------------*
004470 A000-INITIALIZATION-ROUTINE.
004480     MOVE    "TOB100"                TO    WK-C-PROGRAM-NAME.
004490     ACCEPT  WK-C-TODAY-CCYYMMDD     FROM  DATE YYYYMMDD.
004500     MOVE    WK-C-TODAY-CCYYMMDD     TO    WK-C-BUS-DATE-VAL.
004510
004520     MOVE    "CREATE  "  TO WK-T-TXN-TYPE (1).
004530     MOVE    "CHGSTATE" TO WK-T-TXN-TYPE (2).
004540     MOVE    "CANCEL  "  TO WK-T-TXN-TYPE (3).
004550     MOVE    "REDIRECT" TO WK-T-TXN-TYPE (4).
004560     MOVE    "PROBLEM " TO WK-T-TXN-TYPE (5).
004570     PERFORM A010-ZERO-ONE-TXN-ENTRY
004580         VARYING WK-X-TXN-IDX FROM 1 BY 1
004590         UNTIL WK-X-TXN-IDX > 5.
004600
004610     OPEN    INPUT   ORDERS-IN.
004620     IF      NOT WK-C-SUCCESSFUL
004630             DISPLAY "TOB100 - OPEN ERROR - ORDERS-IN"
004640             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004650             GO TO Y900-ABNORMAL-TERMINATION
004660     END-IF.
004670     OPEN    INPUT   TRANSACT-IN.
004680     IF      NOT WK-C-SUCCESSFUL
004690             DISPLAY "TOB100 - OPEN ERROR - TRANSACT-IN"
004700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004710             GO TO Y900-ABNORMAL-TERMINATION
004720     END-IF.
004730     OPEN    INPUT   LOCATIONS-IN.
004740     IF      NOT WK-C-SUCCESSFUL
004750             DISPLAY "TOB100 - OPEN ERROR - LOCATIONS-IN"
004760             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004770             GO TO Y900-ABNORMAL-TERMINATION
004780     END-IF.
004790     OPEN    INPUT   ACTIONS-IN.
004800     IF      NOT WK-C-SUCCESSFUL
004810             DISPLAY "TOB100 - OPEN ERROR - ACTIONS-IN"
004820             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004830             GO TO Y900-ABNORMAL-TERMINATION
004840     END-IF.
004850     OPEN    OUTPUT  ORDERS-OUT.
004860     IF      NOT WK-C-SUCCESSFUL
004870             DISPLAY "TOB100 - OPEN ERROR - ORDERS-OUT"
004880             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004890             GO TO Y900-ABNORMAL-TERMINATION
004900     END-IF.
004910     OPEN    OUTPUT  EVENTS-OUT.
004920     IF      NOT WK-C-SUCCESSFUL
004930             DISPLAY "TOB100 - OPEN ERROR - EVENTS-OUT"
004940             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004950             GO TO Y900-ABNORMAL-TERMINATION
004960     END-IF.
004970     OPEN    OUTPUT  REPORT-OUT.
004980     IF      NOT WK-C-SUCCESSFUL
004990             DISPLAY "TOB100 - OPEN ERROR - REPORT-OUT"
005000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005010             GO TO Y900-ABNORMAL-TERMINATION
005020     END-IF.
005030
005040 A099-INITIALIZATION-ROUTINE-EX.
005050     EXIT.
005060
005070 A010-ZERO-ONE-TXN-ENTRY.
005080     MOVE    ZERO    TO    WK-T-TXN-READ-CT (WK-X-TXN-IDX)
005090                           WK-T-TXN-ACCEPT-CT (WK-X-TXN-IDX)
005100                           WK-T-TXN-REJECT-CT (WK-X-TXN-IDX).
005110
005120 EJECT
005130*----------------------------------------------------------------*
005140*  A100 - LOAD THE LOCATION REFERENCE FILE INTO WK-T-LOCN-TABLE   *
005150*----------------------------------------------------------------*
005160 A100-LOAD-LOCATIONS-ROUTINE.
005170     READ    LOCATIONS-IN.
005180     IF      WK-C-END-OF-FILE
005190             GO TO A199-LOAD-LOCATIONS-ROUTINE-EX.
005200     IF      NOT WK-C-SUCCESSFUL
005210             DISPLAY "TOB100 - READ ERROR - LOCATIONS-IN"
005220             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005230             GO TO Y900-ABNORMAL-TERMINATION
005240     END-IF.
005250
005260     ADD     1   TO    WK-N-LOCN-COUNT.
005270     SET     WK-X-LOCN-IDX TO WK-N-LOCN-COUNT.
005280     MOVE    LOC-CODE     TO WT-LOC-CODE (WK-X-LOCN-IDX).
005290     MOVE    LOC-GROUP    TO WT-LOC-GROUP (WK-X-LOCN-IDX).
005300     MOVE    LOC-INCOMING TO WT-LOC-INCOMING (WK-X-LOCN-IDX).
005310
005320     GO TO A100-LOAD-LOCATIONS-ROUTINE.
005330
005340 A199-LOAD-LOCATIONS-ROUTINE-EX.
005350     CLOSE   LOCATIONS-IN.
005360
005370 EJECT
005380*----------------------------------------------------------------*
005390*  A200 - LOAD THE ROUTING ACTION RULE FILE IN FILE ORDER INTO    *
005400*         WS-VACTR-AREA'S RULE TABLE - TOXACTR GETS THE SAME      *
005410*         TABLE BACK UNCHANGED ON EVERY CALL                     *
005420*----------------------------------------------------------------*
005430 A200-LOAD-ACTIONS-ROUTINE.
005440     MOVE    ZERO    TO    WK-C-VACTR-TABLE-SIZE.
005450     GO TO A210-READ-ONE-ACTION.
005460
005470 A299-LOAD-ACTIONS-ROUTINE-EX.
005480     CLOSE   ACTIONS-IN.
005490
005500 A210-READ-ONE-ACTION.
005510     READ    ACTIONS-IN.
005520     IF      WK-C-END-OF-FILE
005530             GO TO A299-LOAD-ACTIONS-ROUTINE-EX.
005540     IF      NOT WK-C-SUCCESSFUL
005550             DISPLAY "TOB100 - READ ERROR - ACTIONS-IN"
005560             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005570             GO TO Y900-ABNORMAL-TERMINATION
005580     END-IF.
005590
005600     ADD     1   TO    WK-C-VACTR-TABLE-SIZE.
005610     MOVE    WK-C-VACTR-TABLE-SIZE   TO    WK-N-SCAN-IDX.
005620     MOVE    ACT-ROUTE    TO WK-C-VACTR-R-ROUTE (WK-N-SCAN-IDX).
005630     MOVE    ACT-KEY      TO WK-C-VACTR-R-KEY (WK-N-SCAN-IDX).
005640     MOVE    ACT-LOCATION TO WK-C-VACTR-R-LOC (WK-N-SCAN-IDX).
005650     MOVE    ACT-LOCGROUP TO WK-C-VACTR-R-LOCGRP (WK-N-SCAN-IDX).
005660     MOVE    ACT-REQ-TYPE TO WK-C-VACTR-R-REQTYPE (WK-N-SCAN-IDX).
005670     MOVE    ACT-PROGRAM  TO WK-C-VACTR-R-PROGRAM (WK-N-SCAN-IDX).
005680
005690     GO TO A210-READ-ONE-ACTION.
005700
005710 EJECT
005720*----------------------------------------------------------------*
005730*  A300 - LOAD THE ORDER MASTER FILE INTO WK-T-ORDER-TABLE; THE   *
005740*         FILE ARRIVES ASCENDING BY TO-ID SO THE TABLE STAYS      *
005750*         ASCENDING AS LONG AS EVERY CREATE APPENDS AT THE END    *
005760*----------------------------------------------------------------*
005770 A300-LOAD-ORDERS-ROUTINE.
005780     MOVE    ZERO    TO    WK-N-NEXT-ID-VAL.
005790     GO TO A310-READ-ONE-ORDER.
005800
005810 A399-LOAD-ORDERS-ROUTINE-EX.
005820     CLOSE   ORDERS-IN.
005830     MOVE    WK-N-ORDER-COUNT     TO    WK-N-ORDERS-IN-CT.
005840
005850 A310-READ-ONE-ORDER.
005860     READ    ORDERS-IN.
005870     IF      WK-C-END-OF-FILE
005880             GO TO A399-LOAD-ORDERS-ROUTINE-EX.
005890     IF      NOT WK-C-SUCCESSFUL
005900             DISPLAY "TOB100 - READ ERROR - ORDERS-IN"
005910             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005920             GO TO Y900-ABNORMAL-TERMINATION
005930     END-IF.
005940
005950     ADD     1   TO    WK-N-ORDER-COUNT.
005960     SET     WK-X-ORDER-IDX TO WK-N-ORDER-COUNT.
005970     MOVE    TO-ID              TO WT-TO-ID (WK-X-ORDER-IDX).
005980     MOVE    TO-BARCODE         TO WT-TO-BARCODE (WK-X-ORDER-IDX).
005990     MOVE    TO-PRIORITY        TO WT-TO-PRIORITY (WK-X-ORDER-IDX).
006000     MOVE    TO-STATE           TO WT-TO-STATE (WK-X-ORDER-IDX).
006010     MOVE    TO-SOURCE-LOC      TO WT-TO-SOURCE-LOC (WK-X-ORDER-IDX).
006020     MOVE    TO-TARGET-LOC      TO WT-TO-TARGET-LOC (WK-X-ORDER-IDX).
006030     MOVE    TO-TARGET-LOCGROUP TO WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX).
006040     MOVE    TO-ROUTE           TO WT-TO-ROUTE (WK-X-ORDER-IDX).
006050     MOVE    TO-CREATE-DATE     TO WT-TO-CREATE-DATE (WK-X-ORDER-IDX).
006060     MOVE    TO-START-DATE      TO WT-TO-START-DATE (WK-X-ORDER-IDX).
006070     MOVE    TO-END-DATE        TO WT-TO-END-DATE (WK-X-ORDER-IDX).
006080     MOVE    TO-PROBLEM-NO      TO WT-TO-PROBLEM-NO (WK-X-ORDER-IDX).
006090     MOVE    TO-PROBLEM-TEXT    TO WT-TO-PROBLEM-TEXT (WK-X-ORDER-IDX).
006100     MOVE    TO-LAST-UPD-DATE   TO WT-TO-LAST-UPD-DATE (WK-X-ORDER-IDX).
006110     IF      TO-ID > WK-N-NEXT-ID-VAL
006120             MOVE TO-ID TO WK-N-NEXT-ID-VAL
006130     END-IF.
006140
006150     GO TO A310-READ-ONE-ORDER.
006160
006170 EJECT
006180*----------------------------------------------------------------*
006190*  B000 - APPLY THE DAY'S TRANSACTIONS AGAINST WK-T-ORDER-TABLE   *
006200*----------------------------------------------------------------*
006210 B000-PROCESS-TRANSACTIONS-ROUTINE.
006220     GO TO B010-READ-ONE-TRANSACTION.
006230
006240 B099-PROCESS-TRANSACTIONS-ROUTINE-EX.
006250     CLOSE   TRANSACT-IN.
006260
006270 B010-READ-ONE-TRANSACTION.
006280     READ    TRANSACT-IN.
006290     IF      WK-C-END-OF-FILE
006300             GO TO B099-PROCESS-TRANSACTIONS-ROUTINE-EX.
006310     IF      NOT WK-C-SUCCESSFUL
006320             DISPLAY "TOB100 - READ ERROR - TRANSACT-IN"
006330             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006340             GO TO Y900-ABNORMAL-TERMINATION
006350     END-IF.
006360
006370     PERFORM B020-FIND-TXN-TYPE-IDX THRU B029-FIND-TXN-TYPE-IDX-EX.
006380
006390     EVALUATE TR-TYPE
006400         WHEN "CREATE  "
006410             PERFORM B100-PROCESS-CREATE
006420                THRU B199-PROCESS-CREATE-EX
006430         WHEN "CHGSTATE"
006440             PERFORM B200-PROCESS-CHGSTATE
006450                THRU B299-PROCESS-CHGSTATE-EX
006460         WHEN "CANCEL  "
006470             PERFORM B300-PROCESS-CANCEL
006480                THRU B399-PROCESS-CANCEL-EX
006490         WHEN "REDIRECT"
006500             PERFORM B400-PROCESS-REDIRECT
006510                THRU B499-PROCESS-REDIRECT-EX
006520         WHEN "PROBLEM "
006530             PERFORM B500-PROCESS-PROBLEM
006540                THRU B599-PROCESS-PROBLEM-EX
006550     END-EVALUATE.
006560
006570     GO TO B010-READ-ONE-TRANSACTION.
006580
006590 EJECT
006600*----------------------------------------------------------------*
006610*  B020 - FIND WK-T-TXN-SUMMARY'S ENTRY FOR TR-TYPE AND BUMP THE  *
006620*         READ COUNT - WS-FOUND-SW = N WHEN TR-TYPE IS UNKNOWN    *
006630*----------------------------------------------------------------*
006640 B020-FIND-TXN-TYPE-IDX.
006650     MOVE    "N"         TO    WS-FOUND-SW.
006660     PERFORM B030-SCAN-ONE-TXN-ENTRY
006670         VARYING WK-X-TXN-IDX FROM 1 BY 1
006680         UNTIL WK-X-TXN-IDX > 5
006690            OR WS-FOUND-SW = "Y".
006700
006710 B029-FIND-TXN-TYPE-IDX-EX.
006720     EXIT.
006730
006740 B030-SCAN-ONE-TXN-ENTRY.
006750     IF      WK-T-TXN-TYPE (WK-X-TXN-IDX) = TR-TYPE
006760             MOVE "Y"     TO    WS-FOUND-SW
006770             SET  WS-TXN-TYPE-IDX FROM WK-X-TXN-IDX
006780             ADD  1       TO    WK-T-TXN-READ-CT (WK-X-TXN-IDX)
006790     END-IF.
006800
006810 EJECT
006820*----------------------------------------------------------------*
006830*  B100 - CREATE : BUILD A NEW ORDER IN CREATED, THEN IMMEDIATELY *
006840*         TRY THE CREATED->INITIALIZED AND, IF THE START GATE     *
006850*         ALLOWS IT, THE INITIALIZED->STARTED ADVANCE             *
006860*----------------------------------------------------------------*
006870 B100-PROCESS-CREATE.
006880     IF      TR-BARCODE = SPACES
006890             SET  WK-X-TXN-IDX TO WS-TXN-TYPE-IDX
006900             ADD  1           TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
006910             MOVE "NOBARC " TO WS-REASON-CD-TXT
006920             MOVE ZERO        TO WS-REJ-ORDER-ID-VAL
006930             PERFORM B960-ADD-REJECT-ENTRY
006940                THRU B969-ADD-REJECT-ENTRY-EX
006950             GO TO B199-PROCESS-CREATE-EX
006960     END-IF.
006970
006980     ADD     1   TO    WK-N-ORDER-COUNT.
006990     SET     WK-X-ORDER-IDX TO WK-N-ORDER-COUNT.
007000     ADD     1   TO    WK-N-NEXT-ID-VAL.
007010     MOVE    WK-N-NEXT-ID-VAL    TO    WT-TO-ID (WK-X-ORDER-IDX).
007020     MOVE    TR-BARCODE          TO    WT-TO-BARCODE (WK-X-ORDER-IDX).
007030     IF      TR-PRIORITY = SPACES
007040             MOVE "NORMAL  "     TO    WT-TO-PRIORITY (WK-X-ORDER-IDX)
007050     ELSE
007060             MOVE TR-PRIORITY    TO    WT-TO-PRIORITY (WK-X-ORDER-IDX)
007070     END-IF.
007080     MOVE    "CREATED     "      TO    WT-TO-STATE (WK-X-ORDER-IDX).
007090     MOVE    SPACES              TO    WT-TO-SOURCE-LOC (WK-X-ORDER-IDX).
007100     MOVE    TR-TARGET-LOC       TO    WT-TO-TARGET-LOC (WK-X-ORDER-IDX).
007110     MOVE    TR-TARGET-LOCGROUP  TO    WT-TO-TARGET-LOCGRP
007120                                         (WK-X-ORDER-IDX).
007130     MOVE    SPACES              TO    WT-TO-ROUTE (WK-X-ORDER-IDX).
007140     MOVE    TR-DATE             TO    WT-TO-CREATE-DATE (WK-X-ORDER-IDX).
007150     MOVE    ZERO                TO    WT-TO-START-DATE (WK-X-ORDER-IDX)
007160                                         WT-TO-END-DATE (WK-X-ORDER-IDX).
007170     MOVE    SPACES              TO    WT-TO-PROBLEM-NO (WK-X-ORDER-IDX)
007180                                         WT-TO-PROBLEM-TEXT
007190                                         (WK-X-ORDER-IDX).
007200     MOVE    TR-DATE             TO    WT-TO-LAST-UPD-DATE
007210                                         (WK-X-ORDER-IDX).
007220
007230     ADD     1   TO    WK-N-ORDERS-CREATD-CT.
007240     SET     WK-X-TXN-IDX  TO    WS-TXN-TYPE-IDX.
007250     ADD     1   TO    WK-T-TXN-ACCEPT-CT (WK-X-TXN-IDX).
007260
007270     MOVE    "INITIALIZED "      TO    WS-REQ-NEW-STATE.
007280     PERFORM B610-CALL-VSTCH-AND-APPLY
007290        THRU B619-CALL-VSTCH-AND-APPLY-EX.
007300
007310     IF      WK-C-VSTCH-ACCEPTED = "Y"
007320             PERFORM B900-CHECK-START-GATE
007330                THRU B909-CHECK-START-GATE-EX
007340             IF  WS-ACTIVE-FLAG = "N"
007350                 MOVE "STARTED     " TO WS-REQ-NEW-STATE
007360                 PERFORM B610-CALL-VSTCH-AND-APPLY
007370                    THRU B619-CALL-VSTCH-AND-APPLY-EX
007380             END-IF
007390     END-IF.
007400
007410 B199-PROCESS-CREATE-EX.
007420     EXIT.
007430
007440 EJECT
007450*----------------------------------------------------------------*
007460*  B200 - CHGSTATE : LOCATE THE ORDER, CHECK THE START GATE WHEN  *
007470*         THE REQUESTED STATE IS STARTED, THEN RUN THE STATE      *
007480*         MACHINE CHANGE THROUGH TOVSTCH                          *
007490*----------------------------------------------------------------*
007500 B200-PROCESS-CHGSTATE.
007510     PERFORM B700-FIND-ORDER-BY-ID THRU B709-FIND-ORDER-BY-ID-EX.
007520     IF      WS-ORDER-FOUND = "N"
007530             SET  WK-X-TXN-IDX TO WS-TXN-TYPE-IDX
007540             ADD  1           TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
007550             MOVE "NOTFND " TO WS-REASON-CD-TXT
007560             MOVE TR-ORDER-ID TO WS-REJ-ORDER-ID-VAL
007570             PERFORM B960-ADD-REJECT-ENTRY
007580                THRU B969-ADD-REJECT-ENTRY-EX
007590             GO TO B299-PROCESS-CHGSTATE-EX
007600     END-IF.
007610
007620     IF      TR-NEW-STATE = "STARTED     "
007630             PERFORM B900-CHECK-START-GATE
007640                THRU B909-CHECK-START-GATE-EX
007650             IF  WS-ACTIVE-FLAG = "Y"
007660                 SET  WK-X-TXN-IDX TO WS-TXN-TYPE-IDX
007670                 ADD  1           TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
007680                 MOVE "INUSE  " TO WS-REASON-CD-TXT
007690                 MOVE TR-ORDER-ID TO WS-REJ-ORDER-ID-VAL
007700                 PERFORM B960-ADD-REJECT-ENTRY
007710                    THRU B969-ADD-REJECT-ENTRY-EX
007720                 GO TO B299-PROCESS-CHGSTATE-EX
007730             END-IF
007740     END-IF.
007750
007760     MOVE    TR-NEW-STATE        TO    WS-REQ-NEW-STATE.
007770     MOVE    TR-ORDER-ID         TO    WS-REJ-ORDER-ID-VAL.
007780     PERFORM B600-APPLY-STATE-CHANGE
007790        THRU B699-APPLY-STATE-CHANGE-EX.
007800
007810 B299-PROCESS-CHGSTATE-EX.
007820     EXIT.
007830
007840 EJECT
007850*----------------------------------------------------------------*
007860*  B300 - CANCEL : SAME HANDLING AS CHGSTATE (REQ. WAREHOUSE ENG) *
007870*----------------------------------------------------------------*
007880 B300-PROCESS-CANCEL.
007890     PERFORM B200-PROCESS-CHGSTATE THRU B299-PROCESS-CHGSTATE-EX.
007900
007910 B399-PROCESS-CANCEL-EX.
007920     EXIT.
007930
007940 EJECT
007950*----------------------------------------------------------------*
007960*  B400 - REDIRECT : RESOLVE THE NAMED LOCATION OR GROUP AGAINST  *
007970*         WK-T-LOCN-TABLE, PASS THE FLAGS TO TOVREDIR FOR THE     *
007980*         VOTE, APPLY ON SUCCESS                                  *
007990*----------------------------------------------------------------*
008000 B400-PROCESS-REDIRECT.
008010     PERFORM B700-FIND-ORDER-BY-ID THRU B709-FIND-ORDER-BY-ID-EX.
008020     IF      WS-ORDER-FOUND = "N"
008030             SET  WK-X-TXN-IDX TO WS-TXN-TYPE-IDX
008040             ADD  1           TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
008050             MOVE "NOTFND " TO WS-REASON-CD-TXT
008060             MOVE TR-ORDER-ID TO WS-REJ-ORDER-ID-VAL
008070             PERFORM B960-ADD-REJECT-ENTRY
008080                THRU B969-ADD-REJECT-ENTRY-EX
008090             GO TO B499-PROCESS-REDIRECT-EX
008100     END-IF.
008110
008120     MOVE    "N"   TO  WK-C-VREDIR-LOC-GIVEN   WK-C-VREDIR-LOC-RESOLVD
008130                       WK-C-VREDIR-LOC-INCOMNG WK-C-VREDIR-GRP-GIVEN
008140                       WK-C-VREDIR-GRP-KNOWN.
008150
008160     IF      TR-TARGET-LOC NOT = SPACES
008170             MOVE "Y"            TO    WK-C-VREDIR-LOC-GIVEN
008180             MOVE TR-TARGET-LOC  TO    WS-LOCN-SEARCH-ARG
008190             PERFORM B800-FIND-LOCATION-BY-CODE
008200                THRU B809-FIND-LOCATION-BY-CODE-EX
008210             IF  WS-LOC-FOUND = "Y"
008220                 MOVE "Y" TO WK-C-VREDIR-LOC-RESOLVD
008230                 MOVE WT-LOC-INCOMING (WK-X-LOCN-IDX)
008240                                  TO WK-C-VREDIR-LOC-INCOMNG
008250             END-IF
008260     ELSE
008270             IF  TR-TARGET-LOCGROUP NOT = SPACES
008280                 MOVE "Y" TO WK-C-VREDIR-GRP-GIVEN
008290                 PERFORM B810-CHECK-GROUP-KNOWN
008300                    THRU B819-CHECK-GROUP-KNOWN-EX
008310             END-IF
008320     END-IF.
008330
008340     MOVE    WT-TO-STATE (WK-X-ORDER-IDX) TO WK-C-VREDIR-CURR-STATE.
008350     CALL    "TOVREDIR"  USING WK-C-VREDIR-RECORD.
008360
008370     SET     WK-X-TXN-IDX  TO    WS-TXN-TYPE-IDX.
008380     IF      WK-C-VREDIR-VOTE = "Y"
008390             IF  WK-C-VREDIR-LOC-GIVEN = "Y"
008400                 MOVE TR-TARGET-LOC
008410                            TO WT-TO-TARGET-LOC (WK-X-ORDER-IDX)
008420             ELSE
008430                 MOVE TR-TARGET-LOCGROUP
008440                            TO WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX)
008450                 MOVE SPACES
008460                            TO WT-TO-TARGET-LOC (WK-X-ORDER-IDX)
008470             END-IF
008480             MOVE TR-DATE   TO WT-TO-LAST-UPD-DATE (WK-X-ORDER-IDX)
008490             ADD  1         TO WK-T-TXN-ACCEPT-CT (WK-X-TXN-IDX)
008500     ELSE
008510             ADD  1         TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
008520             MOVE WK-C-VREDIR-REASON-CD TO WS-REASON-CD-TXT
008530             MOVE TR-ORDER-ID            TO WS-REJ-ORDER-ID-VAL
008540             PERFORM B960-ADD-REJECT-ENTRY
008550                THRU B969-ADD-REJECT-ENTRY-EX
008560     END-IF.
008570
008580 B499-PROCESS-REDIRECT-EX.
008590     EXIT.
008600
008610 EJECT
008620*----------------------------------------------------------------*
008630*  B500 - PROBLEM : STORE THE MESSAGE NUMBER AND TEXT ON THE      *
008640*         ORDER - NO STATE MACHINE RULE APPLIES                  *
008650*----------------------------------------------------------------*
008660 B500-PROCESS-PROBLEM.
008670     PERFORM B700-FIND-ORDER-BY-ID THRU B709-FIND-ORDER-BY-ID-EX.
008680     IF      WS-ORDER-FOUND = "N"
008690             SET  WK-X-TXN-IDX TO WS-TXN-TYPE-IDX
008700             ADD  1           TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
008710             MOVE "NOTFND " TO WS-REASON-CD-TXT
008720             MOVE TR-ORDER-ID TO WS-REJ-ORDER-ID-VAL
008730             PERFORM B960-ADD-REJECT-ENTRY
008740                THRU B969-ADD-REJECT-ENTRY-EX
008750             GO TO B599-PROCESS-PROBLEM-EX
008760     END-IF.
008770
008780     MOVE    TR-PROBLEM-NO    TO  WT-TO-PROBLEM-NO (WK-X-ORDER-IDX).
008790     MOVE    TR-PROBLEM-TEXT  TO  WT-TO-PROBLEM-TEXT (WK-X-ORDER-IDX).
008800     MOVE    TR-DATE          TO  WT-TO-LAST-UPD-DATE (WK-X-ORDER-IDX).
008810     SET     WK-X-TXN-IDX  TO    WS-TXN-TYPE-IDX.
008820     ADD     1   TO    WK-T-TXN-ACCEPT-CT (WK-X-TXN-IDX).
008830
008840 B599-PROCESS-PROBLEM-EX.
008850     EXIT.
008860
008870 EJECT
008880*----------------------------------------------------------------*
008890*  B600 - SHARED CHGSTATE/CANCEL APPLY - RUN B610, THEN BUMP THE  *
008900*         TRANSACTION SUMMARY AND LOG A REJECT-TABLE ENTRY WHEN   *
008910*         TOVSTCH DENIES THE CHANGE                               *
008920*----------------------------------------------------------------*
008930 B600-APPLY-STATE-CHANGE.
008940     PERFORM B610-CALL-VSTCH-AND-APPLY
008950        THRU B619-CALL-VSTCH-AND-APPLY-EX.
008960
008970     SET     WK-X-TXN-IDX  TO    WS-TXN-TYPE-IDX.
008980     IF      WK-C-VSTCH-ACCEPTED = "Y"
008990             ADD 1 TO WK-T-TXN-ACCEPT-CT (WK-X-TXN-IDX)
009000     ELSE
009010             ADD 1 TO WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)
009020             MOVE WK-C-VSTCH-REASON-CD TO WS-REASON-CD-TXT
009030             PERFORM B960-ADD-REJECT-ENTRY
009040                THRU B969-ADD-REJECT-ENTRY-EX
009050     END-IF.
009060
009070 B699-APPLY-STATE-CHANGE-EX.
009080     EXIT.
009090
009100 EJECT
009110*----------------------------------------------------------------*
009120*  B610 - CALL TOVSTCH FOR THE ORDER AT WK-X-ORDER-IDX AGAINST    *
009130*         WS-REQ-NEW-STATE AND APPLY THE RESULT WHEN ACCEPTED -   *
009140*         THE CALLER BUMPS NO COUNTS, THIS IS THE BARE CHANGE     *
009150*----------------------------------------------------------------*
009160 B610-CALL-VSTCH-AND-APPLY.
009170     MOVE    WT-TO-STATE (WK-X-ORDER-IDX) TO WK-C-VSTCH-CURR-STATE.
009180     MOVE    WS-REQ-NEW-STATE             TO WK-C-VSTCH-NEW-STATE.
009190     IF      WT-TO-BARCODE (WK-X-ORDER-IDX) = SPACES
009200             MOVE "N" TO WK-C-VSTCH-BARCODE-SET
009210     ELSE
009220             MOVE "Y" TO WK-C-VSTCH-BARCODE-SET
009230     END-IF.
009240     IF      WT-TO-TARGET-LOC (WK-X-ORDER-IDX) NOT = SPACES
009250        OR    WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX) NOT = SPACES
009260             MOVE "Y" TO WK-C-VSTCH-TARGET-SET
009270     ELSE
009280             MOVE "N" TO WK-C-VSTCH-TARGET-SET
009290     END-IF.
009300     MOVE    TR-DATE                      TO WK-C-VSTCH-BUS-DATE.
009310
009320     CALL    "TOVSTCH"   USING WK-C-VSTCH-RECORD.
009330
009340     IF      WK-C-VSTCH-ACCEPTED = "Y"
009350             MOVE WK-C-VSTCH-RESULT-STATE
009360                            TO WT-TO-STATE (WK-X-ORDER-IDX)
009370             MOVE TR-DATE   TO WT-TO-LAST-UPD-DATE (WK-X-ORDER-IDX)
009380             IF  WK-C-VSTCH-SET-START = "Y"
009390                 MOVE TR-DATE TO WT-TO-START-DATE (WK-X-ORDER-IDX)
009400             END-IF
009410             IF  WK-C-VSTCH-SET-END = "Y"
009420                 MOVE TR-DATE TO WT-TO-END-DATE (WK-X-ORDER-IDX)
009430             END-IF
009440             IF  WK-C-VSTCH-RESULT-STATE = "FINISHED    "
009450              OR WK-C-VSTCH-RESULT-STATE = "CANCELED    "
009460              OR WK-C-VSTCH-RESULT-STATE = "INTERRUPTED "
009470              OR WK-C-VSTCH-RESULT-STATE = "ONFAILURE   "
009480                 PERFORM B950-WRITE-EVENT-ROUTINE
009490                    THRU B959-WRITE-EVENT-ROUTINE-EX
009500             END-IF
009510     END-IF.
009520
009530 B619-CALL-VSTCH-AND-APPLY-EX.
009540     EXIT.
009550
009560 EJECT
009570*----------------------------------------------------------------*
009580*  B700 - LOCATE THE ORDER WHOSE TO-ID MATCHES TR-ORDER-ID        *
009590*----------------------------------------------------------------*
009600 B700-FIND-ORDER-BY-ID.
009610     MOVE    "N"         TO    WS-ORDER-FOUND.
009620     PERFORM B710-SCAN-ONE-ORDER
009630         VARYING WK-X-ORDER-IDX FROM 1 BY 1
009640         UNTIL WK-X-ORDER-IDX > WK-N-ORDER-COUNT
009650            OR WS-ORDER-FOUND = "Y".
009660
009670 B709-FIND-ORDER-BY-ID-EX.
009680     EXIT.
009690
009700 B710-SCAN-ONE-ORDER.
009710     IF      WT-TO-ID (WK-X-ORDER-IDX) = TR-ORDER-ID
009720             MOVE "Y"    TO    WS-ORDER-FOUND
009730     END-IF.
009740
009750 EJECT
009760*----------------------------------------------------------------*
009770*  B800 - LOCATE THE LOCATION WHOSE LOC-CODE MATCHES              *
009780*         WS-LOCN-SEARCH-ARG                                      *
009790*----------------------------------------------------------------*
009800 B800-FIND-LOCATION-BY-CODE.
009810     MOVE    "N"         TO    WS-LOC-FOUND.
009820     PERFORM B801-SCAN-ONE-LOCN
009830         VARYING WK-X-LOCN-IDX FROM 1 BY 1
009840         UNTIL WK-X-LOCN-IDX > WK-N-LOCN-COUNT
009850            OR WS-LOC-FOUND = "Y".
009860
009870 B809-FIND-LOCATION-BY-CODE-EX.
009880     EXIT.
009890
009900 B801-SCAN-ONE-LOCN.
009910     IF      WT-LOC-CODE (WK-X-LOCN-IDX) = WS-LOCN-SEARCH-ARG
009920             MOVE "Y"    TO    WS-LOC-FOUND
009930     END-IF.
009940
009950 EJECT
009960*----------------------------------------------------------------*
009970*  B810 - Y WHEN AT LEAST ONE LOCATION BELONGS TO                 *
009980*         TR-TARGET-LOCGROUP                                      *
009990*----------------------------------------------------------------*
010000 B810-CHECK-GROUP-KNOWN.
010010     MOVE    "N"         TO    WK-C-VREDIR-GRP-KNOWN.
010020     PERFORM B811-SCAN-ONE-GROUP
010030         VARYING WK-X-LOCN-IDX FROM 1 BY 1
010040         UNTIL WK-X-LOCN-IDX > WK-N-LOCN-COUNT
010050            OR WK-C-VREDIR-GRP-KNOWN = "Y".
010060
010070 B819-CHECK-GROUP-KNOWN-EX.
010080     EXIT.
010090
010100 B811-SCAN-ONE-GROUP.
010110     IF      WT-LOC-GROUP (WK-X-LOCN-IDX) = TR-TARGET-LOCGROUP
010120             MOVE "Y"    TO    WK-C-VREDIR-GRP-KNOWN
010130     END-IF.
010140
010150 EJECT
010160*----------------------------------------------------------------*
010170*  B900 - START GATE : Y WHEN SOME OTHER ORDER SHARING THE SAME   *
010180*         BARCODE IS ALREADY ACTIVE (WK-X-ORDER-IDX IS THE        *
010190*         ORDER BEING CONSIDERED FOR STARTED)                     *
010200*----------------------------------------------------------------*
010210 B900-CHECK-START-GATE.
010220     MOVE    "N"         TO    WS-ACTIVE-FLAG.
010230     IF      WT-TO-BARCODE (WK-X-ORDER-IDX) = SPACES
010240             GO TO B909-CHECK-START-GATE-EX.
010250     PERFORM B901-SCAN-ONE-OTHER-ORDER
010260         VARYING WK-X-ORDER-IDX2 FROM 1 BY 1
010270         UNTIL WK-X-ORDER-IDX2 > WK-N-ORDER-COUNT
010280            OR WS-ACTIVE-FLAG = "Y".
010290
010300 B909-CHECK-START-GATE-EX.
010310     EXIT.
010320
010330 B901-SCAN-ONE-OTHER-ORDER.
010340     IF      WK-X-ORDER-IDX2 NOT = WK-X-ORDER-IDX
010350        AND  WT-TO-BARCODE (WK-X-ORDER-IDX2)
010360                          = WT-TO-BARCODE (WK-X-ORDER-IDX)
010370             MOVE WT-TO-STATE (WK-X-ORDER-IDX2) TO WS-STATE-TO-TEST
010380             PERFORM B980-TEST-STATE-ACTIVE
010390                THRU B989-TEST-STATE-ACTIVE-EX
010400             IF  WS-TEMP-ACTIVE = "Y"
010410                 MOVE "Y" TO WS-ACTIVE-FLAG
010420             END-IF
010430     END-IF.
010440
010450 EJECT
010460*----------------------------------------------------------------*
010470*  B950 - WRITE ONE EVENT RECORD FOR THE ORDER AT WK-X-ORDER-IDX  *
010480*----------------------------------------------------------------*
010490 B950-WRITE-EVENT-ROUTINE.
010500     MOVE    WT-TO-STATE (WK-X-ORDER-IDX) TO WK-C-VEVTP-STATE.
010510     CALL    "TOXEVTP"   USING WK-C-VEVTP-RECORD.
010520
010530     MOVE    WT-TO-ID (WK-X-ORDER-IDX)  TO    EV-ORDER-ID.
010540     MOVE    WK-C-VEVTP-EVENT-TYPE       TO    EV-EVENT-TYPE.
010550     MOVE    TR-DATE                     TO    EV-DATE.
010560     WRITE   EVENTS-OUT-REC.
010570     IF      NOT WK-C-SUCCESSFUL
010580             DISPLAY "TOB100 - WRITE ERROR - EVENTS-OUT"
010590             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010600             GO TO Y900-ABNORMAL-TERMINATION
010610     END-IF.
010620     ADD     1   TO    WK-N-EVENTS-WRTN-CT.
010630
010640 B959-WRITE-EVENT-ROUTINE-EX.
010650     EXIT.
010660
010670 EJECT
010680*----------------------------------------------------------------*
010690*  B960 - APPEND ONE ENTRY TO WK-T-REJECT-TABLE FOR THE REPORT    *
010700*----------------------------------------------------------------*
010710 B960-ADD-REJECT-ENTRY.
010720     IF      WK-N-REJECT-COUNT >= 2000
010730             GO TO B969-ADD-REJECT-ENTRY-EX.
010740     ADD     1   TO    WK-N-REJECT-COUNT.
010750     SET     WK-X-REJECT-IDX TO WK-N-REJECT-COUNT.
010760     MOVE    TR-TYPE             TO WT-REJ-TYPE (WK-X-REJECT-IDX).
010770     MOVE    WS-REJ-ORDER-ID-VAL TO WT-REJ-ORDER-ID (WK-X-REJECT-IDX).
010780     MOVE    WS-REASON-CD-TXT    TO WT-REJ-REASON (WK-X-REJECT-IDX).
010790
010800 B969-ADD-REJECT-ENTRY-EX.
010810     EXIT.
010820
010830 EJECT
010840*----------------------------------------------------------------*
010850*  B980 - Y WHEN WS-STATE-TO-TEST IS ONE OF THE FOUR ACTIVE       *
010860*         STATES IN WK-T-ACTV-TABLE                               *
010870*----------------------------------------------------------------*
010880 B980-TEST-STATE-ACTIVE.
010890     MOVE    "N"         TO    WS-TEMP-ACTIVE.
010900     PERFORM B981-SCAN-ONE-ACTV-VALUE
010910         VARYING WK-X-ACTV-IDX FROM 1 BY 1
010920         UNTIL WK-X-ACTV-IDX > 4
010930            OR WS-TEMP-ACTIVE = "Y".
010940
010950 B989-TEST-STATE-ACTIVE-EX.
010960     EXIT.
010970
010980 B981-SCAN-ONE-ACTV-VALUE.
010990     IF      WS-STATE-TO-TEST = WK-T-ACTV-STATE (WK-X-ACTV-IDX)
011000             MOVE "Y"    TO    WS-TEMP-ACTIVE
011010     END-IF.
011020
011030 EJECT
011040*----------------------------------------------------------------*
011050*  C100 - COPY EVERY INITIALIZED ORDER INTO WS-VSORT-AREA'S       *
011060*         TABLE AND LET TOXSORT PUT IT INTO START SEQUENCE        *
011070*----------------------------------------------------------------*
011080 C100-BUILD-START-QUEUE-ROUTINE.
011090     MOVE    ZERO    TO    WK-C-VSORT-TABLE-SIZE.
011100     PERFORM C110-SCAN-ONE-ORDER-FOR-QUEUE
011110         VARYING WK-X-ORDER-IDX FROM 1 BY 1
011120         UNTIL WK-X-ORDER-IDX > WK-N-ORDER-COUNT.
011130
011140     CALL    "TOXSORT"   USING WK-C-VSORT-RECORD.
011150     MOVE    WK-C-VSORT-TABLE-SIZE   TO    WK-N-SQ-COUNT.
011160
011170 C199-BUILD-START-QUEUE-ROUTINE-EX.
011180     EXIT.
011190
011200 C110-SCAN-ONE-ORDER-FOR-QUEUE.
011210     IF      WT-TO-STATE (WK-X-ORDER-IDX) = "INITIALIZED "
011220             ADD  1      TO    WK-C-VSORT-TABLE-SIZE
011230             MOVE WK-C-VSORT-TABLE-SIZE        TO WK-N-SCAN-IDX
011240             MOVE WT-TO-PRIORITY (WK-X-ORDER-IDX)
011250                              TO WK-C-VSORT-PRIORITY (WK-N-SCAN-IDX)
011260             MOVE WT-TO-CREATE-DATE (WK-X-ORDER-IDX)
011270                              TO WK-C-VSORT-CREATE-DT (WK-N-SCAN-IDX)
011280             MOVE WT-TO-ID (WK-X-ORDER-IDX)
011290                              TO WK-C-VSORT-ORDER-ID (WK-N-SCAN-IDX)
011300     END-IF.
011310
011320 EJECT
011330*----------------------------------------------------------------*
011340*  C200 - BUILD THE DISTINCT TARGET-LOCATION-GROUP LIST FROM THE  *
011350*         ACTIVE ORDERS AND CALL TOXGCNT ONCE PER DISTINCT GROUP  *
011360*         TARGET-LOCATION-ONLY ORDERS DO NOT CONTRIBUTE - THE     *
011370*         COUNTER IS BY TARGET GROUP ONLY (REQ. WMS-118)          *
011380*----------------------------------------------------------------*
011390 C200-COUNT-TARGET-GROUPS-ROUTINE.
011400     MOVE    ZERO    TO    WK-C-VGCNT-TABLE-SIZE.
011410     MOVE    ZERO    TO    WK-N-GROUP-LIST-COUNT.
011420     PERFORM C210-SCAN-ONE-ORDER-FOR-GROUPS
011430         VARYING WK-X-ORDER-IDX FROM 1 BY 1
011440         UNTIL WK-X-ORDER-IDX > WK-N-ORDER-COUNT.
011450
011460     PERFORM C220-COUNT-ONE-GROUP
011470         VARYING WK-X-GROUP-IDX FROM 1 BY 1
011480         UNTIL WK-X-GROUP-IDX > WK-N-GROUP-LIST-COUNT.
011490
011500     MOVE    ZERO    TO    WK-N-ACTIVE-GRAND-TOT.
011510     PERFORM C230-ADD-ONE-GROUP-TOTAL
011520         VARYING WK-X-GROUP-IDX FROM 1 BY 1
011530         UNTIL WK-X-GROUP-IDX > WK-N-GROUP-LIST-COUNT.
011540
011550 C299-COUNT-TARGET-GROUPS-ROUTINE-EX.
011560     EXIT.
011570
011580 C210-SCAN-ONE-ORDER-FOR-GROUPS.
011590     MOVE    "N"         TO    WS-TEMP-ACTIVE.
011600     IF      WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX) NOT = SPACES
011610             MOVE WT-TO-STATE (WK-X-ORDER-IDX) TO WS-STATE-TO-TEST
011620             PERFORM B980-TEST-STATE-ACTIVE
011630                THRU B989-TEST-STATE-ACTIVE-EX
011640     END-IF.
011650     IF      WS-TEMP-ACTIVE = "Y"
011660             ADD  1   TO    WK-C-VGCNT-TABLE-SIZE
011670             MOVE WK-C-VGCNT-TABLE-SIZE    TO WK-N-SCAN-IDX
011680             MOVE WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX)
011690                         TO WK-C-VGCNT-ACTV-LOCGRP (WK-N-SCAN-IDX)
011700             MOVE WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX)
011710                         TO WK-C-GROUP-KEY-TXT
011720             PERFORM C240-FIND-OR-ADD-GROUP
011730                THRU C249-FIND-OR-ADD-GROUP-EX
011740     END-IF.
011750
011760 C220-COUNT-ONE-GROUP.
011770     MOVE    WT-GROUP-NAME (WK-X-GROUP-IDX) TO WK-C-VGCNT-LOCGROUP.
011780     CALL    "TOXGCNT"   USING WK-C-VGCNT-RECORD.
011790     MOVE    WK-C-VGCNT-COUNT    TO WT-GROUP-COUNT (WK-X-GROUP-IDX).
011800
011810 C230-ADD-ONE-GROUP-TOTAL.
011820     ADD     WT-GROUP-COUNT (WK-X-GROUP-IDX) TO WK-N-ACTIVE-GRAND-TOT.
011830
011840 EJECT
011850*----------------------------------------------------------------*
011860*  C240 - FIND WK-C-GROUP-KEY-TXT IN WK-T-GROUP-LIST, ADDING A    *
011870*         NEW ZERO-COUNT ENTRY WHEN IT IS NOT ALREADY THERE       *
011880*----------------------------------------------------------------*
011890 C240-FIND-OR-ADD-GROUP.
011900     MOVE    "N"         TO    WS-GRP-FOUND.
011910     PERFORM C241-SCAN-ONE-GROUP-ENTRY
011920         VARYING WK-X-GROUP-IDX FROM 1 BY 1
011930         UNTIL WK-X-GROUP-IDX > WK-N-GROUP-LIST-COUNT
011940            OR WS-GRP-FOUND = "Y".
011950
011960     IF      WS-GRP-FOUND = "N"
011970             ADD  1      TO    WK-N-GROUP-LIST-COUNT
011980             SET  WK-X-GROUP-IDX TO WK-N-GROUP-LIST-COUNT
011990             MOVE WK-C-GROUP-KEY-TXT TO WT-GROUP-NAME (WK-X-GROUP-IDX)
012000             MOVE ZERO   TO    WT-GROUP-COUNT (WK-X-GROUP-IDX)
012010     END-IF.
012020
012030 C249-FIND-OR-ADD-GROUP-EX.
012040     EXIT.
012050
012060 C241-SCAN-ONE-GROUP-ENTRY.
012070     IF      WT-GROUP-NAME (WK-X-GROUP-IDX) = WK-C-GROUP-KEY-TXT
012080             MOVE "Y"    TO    WS-GRP-FOUND
012090     END-IF.
012100
012110 EJECT
012120*----------------------------------------------------------------*
012130*  C300 - FOR EVERY STARTED ORDER, RESOLVE THE ROUTING ACTION     *
012140*         RULE THROUGH TOXACTR AGAINST REQUEST TYPE REQ_ USING    *
012150*         THE ORDER'S SOURCE LOCATION AND THE SOURCE LOCATION'S   *
012160*         GROUP (FROM WK-T-LOCN-TABLE) - REQ. WMS-118             *
012170*----------------------------------------------------------------*
012180 C300-RESOLVE-ROUTING-ROUTINE.
012190     MOVE    ZERO    TO    WK-N-ROUTE-COUNT.
012200     PERFORM C310-RESOLVE-ONE-ORDER
012210         VARYING WK-X-ORDER-IDX FROM 1 BY 1
012220         UNTIL WK-X-ORDER-IDX > WK-N-ORDER-COUNT.
012230
012240 C399-RESOLVE-ROUTING-ROUTINE-EX.
012250     EXIT.
012260
012270 C310-RESOLVE-ONE-ORDER.
012280     IF      WT-TO-STATE (WK-X-ORDER-IDX) = "STARTED     "
012290             MOVE WT-TO-ROUTE (WK-X-ORDER-IDX) TO WK-C-VACTR-ROUTE
012300             MOVE WT-TO-SOURCE-LOC (WK-X-ORDER-IDX)
012310                                    TO WK-C-VACTR-LOCATION
012320             MOVE WT-TO-SOURCE-LOC (WK-X-ORDER-IDX)
012330                                    TO WS-LOCN-SEARCH-ARG
012340             PERFORM B800-FIND-LOCATION-BY-CODE
012350                THRU B809-FIND-LOCATION-BY-CODE-EX
012360             IF  WS-LOC-FOUND = "Y"
012370                 MOVE WT-LOC-GROUP (WK-X-LOCN-IDX)
012380                                    TO WK-C-VACTR-LOCGROUP
012390             ELSE
012400                 MOVE SPACES        TO WK-C-VACTR-LOCGROUP
012410             END-IF
012420             MOVE "REQ_"            TO WK-C-VACTR-REQ-TYPE
012430             CALL "TOXACTR" USING WK-C-VACTR-RECORD
012440             PERFORM C320-ADD-ROUTE-LINE-ENTRY
012450                THRU C329-ADD-ROUTE-LINE-ENTRY-EX
012460     END-IF.
012470
012480 C320-ADD-ROUTE-LINE-ENTRY.
012490     IF      WK-N-ROUTE-COUNT >= 5000
012500             GO TO C329-ADD-ROUTE-LINE-ENTRY-EX.
012510     ADD     1   TO    WK-N-ROUTE-COUNT.
012520     SET     WK-X-ROUTE-IDX TO WK-N-ROUTE-COUNT.
012530     MOVE    WT-TO-ID (WK-X-ORDER-IDX)
012540                          TO WT-RTE-ORDER-ID (WK-X-ROUTE-IDX).
012550     MOVE    WT-TO-SOURCE-LOC (WK-X-ORDER-IDX)
012560                          TO WT-RTE-LOC (WK-X-ROUTE-IDX).
012570     MOVE    WK-C-VACTR-MATCHED   TO WT-RTE-MATCHED (WK-X-ROUTE-IDX).
012580     MOVE    WK-C-VACTR-R-KEY-OUT TO WT-RTE-KEY (WK-X-ROUTE-IDX).
012590     MOVE    WK-C-VACTR-PROGRAM   TO WT-RTE-PROGRAM (WK-X-ROUTE-IDX).
012600
012610 C329-ADD-ROUTE-LINE-ENTRY-EX.
012620     EXIT.
012630
012640 EJECT
012650*----------------------------------------------------------------*
012660*  D100 - WRITE THE UPDATED ORDER MASTER, ASCENDING BY TO-ID AS   *
012670*         LOADED (CREATES APPENDED AT THE END STAY IN SEQUENCE    *
012680*         BECAUSE THE NEXT-ID COUNTER ONLY INCREASES)             *
012690*----------------------------------------------------------------*
012700 D100-WRITE-ORDERS-ROUTINE.
012710     MOVE    ZERO    TO    WK-N-ORDERS-OUT-CT.
012720     PERFORM D110-WRITE-ONE-ORDER
012730         VARYING WK-X-ORDER-IDX FROM 1 BY 1
012740         UNTIL WK-X-ORDER-IDX > WK-N-ORDER-COUNT.
012750
012760 D199-WRITE-ORDERS-ROUTINE-EX.
012770     EXIT.
012780
012790 D110-WRITE-ONE-ORDER.
012800     MOVE    WT-TO-ID (WK-X-ORDER-IDX)            TO TO-ID.
012810     MOVE    WT-TO-BARCODE (WK-X-ORDER-IDX)       TO TO-BARCODE.
012820     MOVE    WT-TO-PRIORITY (WK-X-ORDER-IDX)      TO TO-PRIORITY.
012830     MOVE    WT-TO-STATE (WK-X-ORDER-IDX)         TO TO-STATE.
012840     MOVE    WT-TO-SOURCE-LOC (WK-X-ORDER-IDX)    TO TO-SOURCE-LOC.
012850     MOVE    WT-TO-TARGET-LOC (WK-X-ORDER-IDX)    TO TO-TARGET-LOC.
012860     MOVE    WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX) TO TO-TARGET-LOCGROUP.
012870     MOVE    WT-TO-ROUTE (WK-X-ORDER-IDX)         TO TO-ROUTE.
012880     MOVE    WT-TO-CREATE-DATE (WK-X-ORDER-IDX)   TO TO-CREATE-DATE.
012890     MOVE    WT-TO-START-DATE (WK-X-ORDER-IDX)    TO TO-START-DATE.
012900     MOVE    WT-TO-END-DATE (WK-X-ORDER-IDX)      TO TO-END-DATE.
012910     MOVE    WT-TO-PROBLEM-NO (WK-X-ORDER-IDX)    TO TO-PROBLEM-NO.
012920     MOVE    WT-TO-PROBLEM-TEXT (WK-X-ORDER-IDX)  TO TO-PROBLEM-TEXT.
012930     MOVE    WT-TO-LAST-UPD-DATE (WK-X-ORDER-IDX) TO TO-LAST-UPD-DATE.
012940
012950     WRITE   ORDERS-OUT-REC.
012960     IF      NOT WK-C-SUCCESSFUL
012970             DISPLAY "TOB100 - WRITE ERROR - ORDERS-OUT"
012980             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012990             GO TO Y900-ABNORMAL-TERMINATION
013000     END-IF.
013010     ADD     1   TO    WK-N-ORDERS-OUT-CT.
013020
013030 EJECT
013040*----------------------------------------------------------------*
013050*  E000 - PRINT THE SEVEN-SECTION CONTROL REPORT                 *
013060*----------------------------------------------------------------*
013070 E000-PRINT-REPORT-ROUTINE.
013080     MOVE    SPACES               TO    WS-H1-DATE.
013090     MOVE    WK-C-BUS-DATE-MM     TO    WS-H1-DATE (1:2).
013100     MOVE    "/"                  TO    WS-H1-DATE (3:1).
013110     MOVE    WK-C-BUS-DATE-DD     TO    WS-H1-DATE (4:2).
013120     MOVE    "/"                  TO    WS-H1-DATE (6:1).
013130     MOVE    WK-C-BUS-DATE-CCYY   TO    WS-H1-DATE (7:4).
013140     MOVE    ZERO                 TO    WK-N-LINE-SEQ.
013150     MOVE    WS-HDG-LINE-1
013160                                  TO    WS-PRINT-LINE.
013170     PERFORM E900-WRITE-ONE-LINE.
013180     MOVE    WS-BLANK-LINE
013190                                  TO    WS-PRINT-LINE.
013200     PERFORM E900-WRITE-ONE-LINE.
013210
013220     MOVE    "SECTION 1 - TRANSACTION SUMMARY"
013230                                  TO    WS-SEC-HDG-TEXT.
013240     MOVE    WS-SEC-HDG-LINE
013250                                  TO    WS-PRINT-LINE.
013260     PERFORM E900-WRITE-ONE-LINE.
013270     PERFORM E100-PRINT-ONE-SUMMARY-LINE
013280         VARYING WK-X-TXN-IDX FROM 1 BY 1
013290         UNTIL WK-X-TXN-IDX > 5.
013300     MOVE    WS-BLANK-LINE
013310                                  TO    WS-PRINT-LINE.
013320     PERFORM E900-WRITE-ONE-LINE.
013330
013340     MOVE    "SECTION 2 - REJECTED TRANSACTIONS"
013350                                  TO    WS-SEC-HDG-TEXT.
013360     MOVE    WS-SEC-HDG-LINE
013370                                  TO    WS-PRINT-LINE.
013380     PERFORM E900-WRITE-ONE-LINE.
013390     IF      WK-N-REJECT-COUNT = ZERO
013400             MOVE "NONE"         TO WS-SEC-HDG-TEXT
013410             MOVE WS-SEC-HDG-LINE TO WS-PRINT-LINE
013420             PERFORM E900-WRITE-ONE-LINE
013430     ELSE
013440             PERFORM E200-PRINT-ONE-REJECT-LINE
013450                 VARYING WK-X-REJECT-IDX FROM 1 BY 1
013460                 UNTIL WK-X-REJECT-IDX > WK-N-REJECT-COUNT
013470     END-IF.
013480     MOVE    WS-BLANK-LINE
013490                                  TO    WS-PRINT-LINE.
013500     PERFORM E900-WRITE-ONE-LINE.
013510
013520     MOVE    "SECTION 3 - START QUEUE"
013530                                  TO    WS-SEC-HDG-TEXT.
013540     MOVE    WS-SEC-HDG-LINE
013550                                  TO    WS-PRINT-LINE.
013560     PERFORM E900-WRITE-ONE-LINE.
013570     IF      WK-N-SQ-COUNT = ZERO
013580             MOVE "NONE"         TO WS-SEC-HDG-TEXT
013590             MOVE WS-SEC-HDG-LINE TO WS-PRINT-LINE
013600             PERFORM E900-WRITE-ONE-LINE
013610     ELSE
013620             PERFORM E300-PRINT-ONE-SQ-LINE
013630                 VARYING WK-N-SCAN-IDX FROM 1 BY 1
013640                 UNTIL WK-N-SCAN-IDX > WK-C-VSORT-TABLE-SIZE
013650     END-IF.
013660     MOVE    WS-BLANK-LINE
013670                                  TO    WS-PRINT-LINE.
013680     PERFORM E900-WRITE-ONE-LINE.
013690
013700     MOVE    "SECTION 4 - ACTIVE ORDERS PER TARGET GROUP"
013710                                  TO    WS-SEC-HDG-TEXT.
013720     MOVE    WS-SEC-HDG-LINE
013730                                  TO    WS-PRINT-LINE.
013740     PERFORM E900-WRITE-ONE-LINE.
013750     IF      WK-N-GROUP-LIST-COUNT = ZERO
013760             MOVE "NONE"         TO WS-SEC-HDG-TEXT
013770             MOVE WS-SEC-HDG-LINE TO WS-PRINT-LINE
013780             PERFORM E900-WRITE-ONE-LINE
013790     ELSE
013800             PERFORM E400-PRINT-ONE-GROUP-LINE
013810                 VARYING WK-X-GROUP-IDX FROM 1 BY 1
013820                 UNTIL WK-X-GROUP-IDX > WK-N-GROUP-LIST-COUNT
013830     END-IF.
013840     MOVE    WS-BLANK-LINE
013850                                  TO    WS-PRINT-LINE.
013860     PERFORM E900-WRITE-ONE-LINE.
013870
013880     MOVE    "SECTION 5 - ROUTING RESOLUTION"
013890                                  TO    WS-SEC-HDG-TEXT.
013900     MOVE    WS-SEC-HDG-LINE
013910                                  TO    WS-PRINT-LINE.
013920     PERFORM E900-WRITE-ONE-LINE.
013930     IF      WK-N-ROUTE-COUNT = ZERO
013940             MOVE "NONE"         TO WS-SEC-HDG-TEXT
013950             MOVE WS-SEC-HDG-LINE TO WS-PRINT-LINE
013960             PERFORM E900-WRITE-ONE-LINE
013970     ELSE
013980             PERFORM E500-PRINT-ONE-ROUTE-LINE
013990                 VARYING WK-X-ROUTE-IDX FROM 1 BY 1
014000                 UNTIL WK-X-ROUTE-IDX > WK-N-ROUTE-COUNT
014010     END-IF.
014020     MOVE    WS-BLANK-LINE
014030                                  TO    WS-PRINT-LINE.
014040     PERFORM E900-WRITE-ONE-LINE.
014050
014060     MOVE    "SECTION 6 - GRAND TOTAL ACTIVE ORDERS TARGETING A"
014070                                  TO    WS-SEC-HDG-TEXT.
014080     MOVE    WS-SEC-HDG-LINE
014090                                  TO    WS-PRINT-LINE.
014100     PERFORM E900-WRITE-ONE-LINE.
014110     MOVE    "          GROUP (SUM OF SECTION 4)"
014120                                  TO    WS-SEC-HDG-TEXT.
014130     MOVE    WS-SEC-HDG-LINE
014140                                  TO    WS-PRINT-LINE.
014150     PERFORM E900-WRITE-ONE-LINE.
014160     MOVE    WK-N-ACTIVE-GRAND-TOT        TO    WS-GRP-CNT.
014170     MOVE    SPACES                       TO    WS-GRP-NAME.
014180     MOVE    "TOTAL:         "            TO    WS-GRP-CNT-LIT.
014190     MOVE    WS-GRP-LINE
014200                                  TO    WS-PRINT-LINE.
014210     PERFORM E900-WRITE-ONE-LINE.
014220     MOVE    WS-BLANK-LINE
014230                                  TO    WS-PRINT-LINE.
014240     PERFORM E900-WRITE-ONE-LINE.
014250
014260     MOVE    "SECTION 7 - FILE TOTALS"
014270                                  TO    WS-SEC-HDG-TEXT.
014280     MOVE    WS-SEC-HDG-LINE
014290                                  TO    WS-PRINT-LINE.
014300     PERFORM E900-WRITE-ONE-LINE.
014310     MOVE    WK-N-ORDERS-IN-CT           TO    WS-TRL-IN.
014320     MOVE    WK-N-ORDERS-OUT-CT          TO    WS-TRL-OUT.
014330     MOVE    WK-N-ORDERS-CREATD-CT       TO    WS-TRL-NEW.
014340     MOVE    WK-N-EVENTS-WRTN-CT         TO    WS-TRL-EVT.
014350     MOVE    WS-TRL-LINE
014360                                  TO    WS-PRINT-LINE.
014370     PERFORM E900-WRITE-ONE-LINE.
014380
014390 E099-PRINT-REPORT-ROUTINE-EX.
014400     EXIT.
014410
014420 EJECT
014430*----------------------------------------------------------------*
014440*  E100 - ONE LINE OF SECTION 1 PER TRANSACTION TYPE              *
014450*----------------------------------------------------------------*
014460 E100-PRINT-ONE-SUMMARY-LINE.
014470     MOVE    WK-T-TXN-TYPE (WK-X-TXN-IDX)        TO WS-SUM-TYPE.
014480     MOVE    WK-T-TXN-READ-CT (WK-X-TXN-IDX)     TO WS-SUM-READ.
014490     MOVE    WK-T-TXN-ACCEPT-CT (WK-X-TXN-IDX)   TO WS-SUM-ACPT.
014500     MOVE    WK-T-TXN-REJECT-CT (WK-X-TXN-IDX)   TO WS-SUM-REJ.
014510     MOVE    WS-SUM-LINE
014520                                  TO    WS-PRINT-LINE.
014530     PERFORM E900-WRITE-ONE-LINE.
014540
014550*----------------------------------------------------------------*
014560*  E200 - ONE LINE OF SECTION 2 PER REJECTED TRANSACTION          *
014570*----------------------------------------------------------------*
014580 E200-PRINT-ONE-REJECT-LINE.
014590     MOVE    WT-REJ-TYPE (WK-X-REJECT-IDX)       TO WS-REJ-TYPE.
014600     MOVE    WT-REJ-ORDER-ID (WK-X-REJECT-IDX)   TO WS-REJ-ID.
014610     MOVE    WT-REJ-REASON (WK-X-REJECT-IDX)     TO WS-REJ-RSN.
014620     MOVE    WS-REJ-LINE
014630                                  TO    WS-PRINT-LINE.
014640     PERFORM E900-WRITE-ONE-LINE.
014650
014660*----------------------------------------------------------------*
014670*  E300 - ONE LINE OF SECTION 3 PER ENTRY, IN START SEQUENCE      *
014680*----------------------------------------------------------------*
014690 E300-PRINT-ONE-SQ-LINE.
014700     MOVE    WK-N-SCAN-IDX                       TO WS-SQ-SEQ.
014710     MOVE    WK-C-VSORT-ORDER-ID (WK-N-SCAN-IDX)  TO WS-SQ-ID.
014720     MOVE    WK-C-VSORT-PRIORITY (WK-N-SCAN-IDX)  TO WS-SQ-PRIORITY.
014730     MOVE    SPACES                               TO WS-SQ-BARCODE
014740                                                      WS-SQ-TARGET.
014750     MOVE    WK-N-SCAN-IDX                       TO WK-N-SCAN-IDX-2.
014760     PERFORM E310-FIND-ORDER-FOR-SQ-LINE
014770         VARYING WK-X-ORDER-IDX FROM 1 BY 1
014780         UNTIL WK-X-ORDER-IDX > WK-N-ORDER-COUNT
014790            OR WS-ORDER-FOUND = "Y".
014800     MOVE    WS-SQ-LINE
014810                                  TO    WS-PRINT-LINE.
014820     PERFORM E900-WRITE-ONE-LINE.
014830
014840 E310-FIND-ORDER-FOR-SQ-LINE.
014850     IF      WT-TO-ID (WK-X-ORDER-IDX)
014860                 = WK-C-VSORT-ORDER-ID (WK-N-SCAN-IDX-2)
014870             MOVE "Y"  TO WS-ORDER-FOUND
014880             MOVE WT-TO-BARCODE (WK-X-ORDER-IDX)    TO WS-SQ-BARCODE
014890             IF  WT-TO-TARGET-LOC (WK-X-ORDER-IDX) NOT = SPACES
014900                 MOVE WT-TO-TARGET-LOC (WK-X-ORDER-IDX)
014910                                                      TO WS-SQ-TARGET
014920             ELSE
014930                 MOVE WT-TO-TARGET-LOCGRP (WK-X-ORDER-IDX)
014940                                                      TO WS-SQ-TARGET
014950             END-IF
014960     ELSE
014970             MOVE "N"  TO WS-ORDER-FOUND
014980     END-IF.
014990
015000*----------------------------------------------------------------*
015010*  E400 - ONE LINE OF SECTION 4 PER DISTINCT TARGET GROUP         *
015020*----------------------------------------------------------------*
015030 E400-PRINT-ONE-GROUP-LINE.
015040     MOVE    WT-GROUP-NAME (WK-X-GROUP-IDX)       TO WS-GRP-NAME.
015050     MOVE    WT-GROUP-COUNT (WK-X-GROUP-IDX)      TO WS-GRP-CNT.
015060     MOVE    "ACTIVE ORDERS: "                     TO WS-GRP-CNT-LIT.
015070     MOVE    WS-GRP-LINE
015080                                  TO    WS-PRINT-LINE.
015090     PERFORM E900-WRITE-ONE-LINE.
015100
015110*----------------------------------------------------------------*
015120*  E500 - ONE LINE OF SECTION 5 PER STARTED ORDER RESOLVED        *
015130*----------------------------------------------------------------*
015140 E500-PRINT-ONE-ROUTE-LINE.
015150     MOVE    WT-RTE-ORDER-ID (WK-X-ROUTE-IDX)     TO WS-RTE-ID.
015160     MOVE    WT-RTE-LOC (WK-X-ROUTE-IDX)          TO WS-RTE-LOC.
015170     IF      WT-RTE-MATCHED (WK-X-ROUTE-IDX) = "Y"
015180             MOVE WT-RTE-KEY (WK-X-ROUTE-IDX)     TO WS-RTE-KEY
015190             MOVE WT-RTE-PROGRAM (WK-X-ROUTE-IDX) TO WS-RTE-PROGRAM
015200     ELSE
015210             MOVE "NO-MATCH"                       TO WS-RTE-KEY
015220             MOVE SPACES                            TO WS-RTE-PROGRAM
015230     END-IF.
015240     MOVE    WS-RTE-LINE
015250                                  TO    WS-PRINT-LINE.
015260     PERFORM E900-WRITE-ONE-LINE.
015270
015280 EJECT
015290*----------------------------------------------------------------*
015300*  E900 - WRITE ONE REPORT LINE AND BUMP THE LINE SEQUENCE        *
015310*----------------------------------------------------------------*
015320 E900-WRITE-ONE-LINE.
015330     ADD     1   TO    WK-N-LINE-SEQ.
015340     WRITE   REPORT-OUT-REC      FROM WS-PRINT-LINE.
015350     IF      NOT WK-C-SUCCESSFUL
015360             DISPLAY "TOB100 - WRITE ERROR - REPORT-OUT"
015370             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015380             GO TO Y900-ABNORMAL-TERMINATION
015390     END-IF.
015400
015410 EJECT
015420*----------------------------------------------------------------*
015430*  Y900 - ABNORMAL TERMINATION - DISPLAY THE PROGRAM NAME AND     *
015440*         STOP THE RUN (REQ. OPERATIONS, WHM690)                 *
015450*----------------------------------------------------------------*
015460 Y900-ABNORMAL-TERMINATION.
015470     DISPLAY "TOB100 - ABNORMAL TERMINATION - " WK-C-PROGRAM-NAME.
015480     MOVE    16          TO    WK-N-RETURN-CODE.
015490     MOVE    WK-N-RETURN-CODE TO RETURN-CODE.
015500     STOP RUN.
015510
015520 EJECT
015530*----------------------------------------------------------------*
015540*  Z000 - CLOSE THE OUTPUT FILES AND END THE RUN                 *
015550*----------------------------------------------------------------*
015560 Z000-END-PROGRAM-ROUTINE.
015570     CLOSE   ORDERS-OUT.
015580     CLOSE   EVENTS-OUT.
015590     CLOSE   REPORT-OUT.
015600
015610 Z099-END-PROGRAM-ROUTINE-EX.
015620     EXIT.
015630
015640******************************************************************
015650*************** END OF PROGRAM SOURCE - TOB100 ***************
015660******************************************************************
