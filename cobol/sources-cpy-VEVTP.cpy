000100*----------------------------------------------------------------*
000110* VEVTP   -  LINKAGE RECORD FOR TOXEVTP (EVENT-TYPE MAPPER)      *
000120*----------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:                                      *
000140*----------------------------------------------------------------*
000150* WHM505 - ONGPL   - 18/02/2005 - INITIAL VERSION                *
000160*----------------------------------------------------------------*
000170*
000180 01  WK-C-VEVTP-RECORD.
000190     05  WK-C-VEVTP-INPUT.
000200         10  WK-C-VEVTP-STATE         PIC X(12).
000210*                       TERMINAL/INTERRUPT STATE BEING REPORTED
000220     05  WK-C-VEVTP-OUTPUT.
000230         10  WK-C-VEVTP-EVENT-TYPE    PIC X(24).
000240*                       MAPPED EVENT TYPE - SPACES=NO EVENT FIRED
000250         10  WK-C-VEVTP-ERROR-CD      PIC X(02).
000260*                       "00"=MAPPED, "04"=STATE NOT RECOGNIZED
000270         10  FILLER                   PIC X(02).
