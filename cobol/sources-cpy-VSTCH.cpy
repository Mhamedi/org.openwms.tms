000100*----------------------------------------------------------------*
000110* VSTCH   -  LINKAGE RECORD FOR TOVSTCH (ORDER STATE MACHINE)    *
000120*----------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:                                      *
000140*----------------------------------------------------------------*
000150* WHM200 - RAMLOW  - 22/03/1989 - INITIAL VERSION                *
000160* WHM733 - KOHML   - 03/06/2017 - ADD WK-C-VSTCH-BARCODE-SET/    *
000170*                     WK-C-VSTCH-TARGET-SET SO THE CREATED-      *
000180*                     COMPLETE GATE CAN BE CHECKED WITHOUT       *
000190*                     PASSING THE WHOLE ORDER RECORD             *
000192*----------------------------------------------------------------*
000194* WHM741 - KOHML   - 22/11/2018 - WIDEN WK-C-VSTCH-REASON-CD TO  *
000196*                     7 BYTES - INCMPLT/BADSTAT/BADPATH WERE     *
000198*                     BEING CUT TO 6 CHARS ON THE WAY OUT        *
000200*----------------------------------------------------------------*
000210*
000220 01  WK-C-VSTCH-RECORD.
000230     05  WK-C-VSTCH-INPUT.
000240         10  WK-C-VSTCH-CURR-STATE    PIC X(12).
000250*                       ORDER'S CURRENT TO-STATE
000260         10  WK-C-VSTCH-NEW-STATE     PIC X(12).
000270*                       REQUESTED NEW STATE
000280         10  WK-C-VSTCH-BARCODE-SET   PIC X(01).
000290*                       Y = TO-BARCODE IS NOT BLANK
000300         10  WK-C-VSTCH-TARGET-SET    PIC X(01).
000310*                       Y = TARGET LOC OR TARGET LOCGROUP SET
000320         10  WK-C-VSTCH-BUS-DATE      PIC 9(08).
000330*                       TR-DATE OF THE REQUEST DRIVING THIS CALL
000340     05  WK-C-VSTCH-OUTPUT.
000350         10  WK-C-VSTCH-ACCEPTED      PIC X(01).
000360*                       Y = CHANGE ACCEPTED, N = REJECTED
000370         10  WK-C-VSTCH-RESULT-STATE  PIC X(12).
000380*                       STATE TO STORE WHEN ACCEPTED
000390         10  WK-C-VSTCH-SET-START     PIC X(01).
000400*                       Y = CALLER MUST STAMP TO-START-DATE
000410         10  WK-C-VSTCH-SET-END       PIC X(01).
000420*                       Y = CALLER MUST STAMP TO-END-DATE
000430         10  WK-C-VSTCH-REASON-CD     PIC X(07).
000440*                       REJECTION REASON CODE - SPACES=ACCEPTED
000445         10  FILLER                   PIC X(02).
