000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TOXGCNT.
000120 AUTHOR. P L ONG.
000130 INSTALLATION. WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000140 DATE-WRITTEN. 16 FEB 2005.
000150 DATE-COMPILED.
000160 SECURITY. WAREHOUSE SYSTEMS - NO RESTRICTION.
000170*=================================================================
000180*
000190*DESCRIPTION : THIS IS A CALLED ROUTINE TO COUNT THE ACTIVE       *
000200*              ORDERS TARGETING A GIVEN LOCATION GROUP.  THE      *
000210*              CALLER BUILDS THE LIST OF TARGET GROUPS OF ALL     *
000220*              ACTIVE ORDERS (STATE IN CREATED/INITIALIZED/       *
000230*              STARTED/INTERRUPTED) BEFORE THE CALL.              *
000240*=================================================================
000250*
000260* HISTORY OF AMENDMENT :                                         *
000270*=================================================================
000280*
000290* WHM504  - ONGPL   - 16/02/2005 - INITIAL VERSION - TARGET-COUNT *
000300*                     ROUTINE FOR THE CAPACITY GATE ON LOCATION-  *
000310*                     GROUP REDIRECTS AND CREATES (REQ. WAREHOUSE *
000320*                     ENGINEERING)                               *
000330*=================================================================
000340*
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-AS400.
000380 OBJECT-COMPUTER. IBM-AS400.
000390 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000400        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 WORKING-STORAGE SECTION.
000460 01  FILLER                      PIC X(24) VALUE
000470        "** PROGRAM TOXGCNT   **".
000480
000490 01  WK-C-COMMON.
000500        COPY TOCMWS.
000510
000520 01  WS-C-FLAG.
000530     05  WS-C-REC-FOUND           PIC X(01) VALUE SPACE.
000540     05  FILLER                   PIC X(07) VALUE SPACES.
000550
000560 77  WK-N-SCAN-IDX                PIC 9(05) COMP VALUE ZERO.
000570 77  WK-N-RUNNING-TOTAL           PIC 9(05) COMP VALUE ZERO.
000580
000590 01  WK-C-GROUP-KEY-GRP.
000600     05  WK-C-GROUP-KEY-TXT       PIC X(20) VALUE SPACES.
000610 01  WK-C-GROUP-KEY-REDEF REDEFINES WK-C-GROUP-KEY-GRP.
000620     05  WK-C-GROUP-KEY-PFX       PIC X(04).
000630     05  WK-C-GROUP-KEY-SFX       PIC X(16).
000640
000650 01  WK-N-COUNT-GRP.
000660     05  WK-N-COUNT-VAL           PIC 9(05) COMP.
000670 01  WK-N-COUNT-REDEF REDEFINES WK-N-COUNT-GRP.
000680     05  WK-N-COUNT-DISP          PIC 9(05).
000690
000700 01  WK-T-TABLE-SIZE-GRP.
000710     05  WK-T-TABLE-SIZE-VAL      PIC 9(05) COMP.
000720 01  WK-T-TABLE-SIZE-REDEF REDEFINES WK-T-TABLE-SIZE-GRP.
000730     05  WK-T-TABLE-SIZE-DISP     PIC 9(05).
000740
000750****************
000760 LINKAGE SECTION.
000770****************
000780        COPY VGCNT.
000790
000800        EJECT
000810****************************************
000820 PROCEDURE DIVISION USING WK-C-VGCNT-RECORD.
000830****************************************
000840 MAIN-MODULE.
000850     PERFORM A000-PROCESS-CALLED-ROUTINE
000860        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000870     GOBACK.
000880
000890*-----------------------------------------------------------------
000900*
000910 A000-PROCESS-CALLED-ROUTINE.
000920*-----------------------------------------------------------------
000930*
000940     INITIALIZE               WK-C-VGCNT-OUTPUT.
000950     MOVE ZERO                TO WK-N-RUNNING-TOTAL.
000960     MOVE WK-C-VGCNT-LOCGROUP  TO WK-C-GROUP-KEY-TXT.
000970
000980     IF  WK-C-VGCNT-TABLE-SIZE = ZERO
000990         MOVE ZERO            TO WK-C-VGCNT-COUNT
001000         GO TO A099-PROCESS-CALLED-ROUTINE-EX
001010     END-IF.
001020
001030     PERFORM B100-SCAN-ONE-ENTRY
001040         VARYING WK-N-SCAN-IDX FROM 1 BY 1
001050         UNTIL WK-N-SCAN-IDX > WK-C-VGCNT-TABLE-SIZE.
001060
001070     MOVE WK-N-RUNNING-TOTAL   TO WK-C-VGCNT-COUNT.
001080
001090 A099-PROCESS-CALLED-ROUTINE-EX.
001100 EXIT.
001110
001120*-----------------------------------------------------------------
001130*  B100 - ONE ENTRY OF THE ACTIVE-ORDER TARGET-GROUP LIST          *
001140*-----------------------------------------------------------------
001150 B100-SCAN-ONE-ENTRY.
001160     IF  WK-C-VGCNT-ACTV-LOCGRP (WK-N-SCAN-IDX)
001170                               = WK-C-GROUP-KEY-TXT
001180         ADD 1 TO WK-N-RUNNING-TOTAL
001190     END-IF.
001200 B199-SCAN-ONE-ENTRY-EX.
001210 EXIT.
001220
001230******************************************************************
001240*************** END OF PROGRAM SOURCE - TOXGCNT ***************
001250******************************************************************
