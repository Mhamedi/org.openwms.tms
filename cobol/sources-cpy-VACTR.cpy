000100*----------------------------------------------------------------*
000110* VACTR   -  LINKAGE RECORD FOR TOXACTR (ROUTING ACTION MATCHER) *
000120*----------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:                                      *
000140*----------------------------------------------------------------*
000150* WHM611 - KOHML   - 16/08/2009 - INITIAL VERSION                *
000160* WHM735 - KOHML   - 05/06/2017 - ADD _DEFAULT ROUTE FALLBACK    *
000170*                     MATCH WHEN NO ROUTE-SPECIFIC RULE FIRES    *
000180*----------------------------------------------------------------*
000190*
000200 01  WK-C-VACTR-RECORD.
000210     05  WK-C-VACTR-INPUT.
000220         10  WK-C-VACTR-ROUTE         PIC X(08).
000230*                       ORDER'S TO-ROUTE
000240         10  WK-C-VACTR-LOCATION      PIC X(25).
000250*                       ORDER'S TO-SOURCE-LOC
000260         10  WK-C-VACTR-LOCGROUP      PIC X(20).
000270*                       LOC-GROUP OF THE ORDER'S TO-SOURCE-LOC
000280         10  WK-C-VACTR-REQ-TYPE      PIC X(04).
000290*                       REQUEST TYPE DRIVING THE MATCH
000300         10  WK-C-VACTR-TABLE-SIZE    PIC 9(05) COMP.
000310*                       NUMBER OF RULES LOADED IN WT-ACTN-TABLE
000320         10  WK-C-VACTR-RULE-TABLE.
000330             15  WK-C-VACTR-RULE      OCCURS 0 TO 2000 TIMES
000340                                    DEPENDING ON WK-C-VACTR-TABLE-SIZE.
000350                 20  WK-C-VACTR-R-ROUTE    PIC X(08).
000360                 20  WK-C-VACTR-R-KEY      PIC X(08).
000370                 20  WK-C-VACTR-R-LOC      PIC X(25).
000380                 20  WK-C-VACTR-R-LOCGRP   PIC X(20).
000390                 20  WK-C-VACTR-R-REQTYPE  PIC X(04).
000400                 20  WK-C-VACTR-R-PROGRAM  PIC X(08).
000410     05  WK-C-VACTR-OUTPUT.
000420         10  WK-C-VACTR-MATCHED       PIC X(01).
000430*                       Y = A RULE MATCHED
000440         10  WK-C-VACTR-R-KEY-OUT     PIC X(08).
000450*                       RULE ID OF THE MATCHED RULE - NO-MATCH=SPACES
000460         10  WK-C-VACTR-PROGRAM       PIC X(08).
000470*                       PROGRAM KEY OF THE MATCHED RULE
000480         10  FILLER                   PIC X(02).
