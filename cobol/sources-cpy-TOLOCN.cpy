000100*----------------------------------------------------------------*
000110* TOLOCN  -  WAREHOUSE LOCATION REFERENCE RECORD (LOCATIONS-IN)  *
000120*            LOADED INTO WT-LOCN-TABLE, SORTED BY LOC-CODE       *
000130*----------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:                                      *
000150*----------------------------------------------------------------*
000160* WHM102 - RAMLOW  - 14/03/1989 - INITIAL VERSION                *
000170* WHM502 - ONGPL   - 11/02/2005 - ADD LOC-GROUP FOR THE TARGET   *
000180*                     COUNTER AND THE REDIRECTION VOTER          *
000190*----------------------------------------------------------------*
000200*
000210 05  TOLOCN-RECORD                   PIC X(44).
000220 05  TOLOCN-REC REDEFINES TOLOCN-RECORD.
000230     06  LOC-CODE                    PIC X(20).
000240*                       LOCATION CODE - AAAA/NNNN/NNNN/NNNN/NNNN
000250     06  LOC-GROUP                   PIC X(20).
000260*                       LOCATION GROUP THIS LOCATION BELONGS TO
000270     06  LOC-INCOMING                PIC X(01).
000280*                       Y = INBOUND INFEED ACTIVE, N = BLOCKED
000290     06  FILLER                      PIC X(03) VALUE SPACES.
000300*                       RESERVED FOR FUTURE EXPANSION
