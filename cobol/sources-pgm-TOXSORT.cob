000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TOXSORT.
000140 AUTHOR.         DESMOND LIM.
000150 INSTALLATION.   WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000160 DATE-WRITTEN.   21 FEB 2005.
000170 DATE-COMPILED.
000180 SECURITY.       WAREHOUSE SYSTEMS - NO RESTRICTION.
000190*
000200*DESCRIPTION :  THIS ROUTINE PUTS THE PENDING ORDER TABLE BUILT
000210*               BY TOB100 INTO START SEQUENCE - HIGHEST PRIORITY
000220*               RANK FIRST, OLDEST CREATE DATE FIRST WHEN TWO
000230*               ORDERS SHARE A PRIORITY.  SORT IS DONE IN PLACE
000240*               ON THE CALLER'S TABLE BY INSERTION, THE SAME WAY
000250*               THE OLD GENERAL-PURPOSE ARRAY SORT UTILITY DID IT
000260*               BEFORE THAT UTILITY WAS RETIRED.
000270*NOTE        :  INSERTION METHOD CARRIED OVER FROM THE RETIRED
000280*               ARRAY SORT UTILITY, RESTATED HERE BECAUSE THE
000290*               CALLER NEEDS THE ORIGINAL ORDER-ID CARRIED THROUGH
000300*               THE SWAP, NOT JUST A SINGLE COMPARABLE NUMBER.
000310*
000320*================================================================
000330* HISTORY OF MODIFICATION:
000340*================================================================
000350* WHM506 - ONGPL    - 21/02/2005 - INITIAL VERSION
000360*---------------------------------------------------------------*
000370* WHM733 - KOHML    - 03/06/2017 - TIE-BREAK BY SMALLER ORDER-ID
000380*                      ADDED; PREVIOUSLY TIES KEPT FILE ORDER,
000390*                      WHICH WAS NOT REPRODUCIBLE ACROSS RERUNS
000400*---------------------------------------------------------------*
000410 EJECT
000420**********************
000430 ENVIRONMENT DIVISION.
000440**********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-AS400.
000470 OBJECT-COMPUTER. IBM-AS400.
000480 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000490         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530 EJECT
000540***************
000550 DATA DIVISION.
000560***************
000570 FILE SECTION.
000580***************
000590
000600*************************
000610 WORKING-STORAGE SECTION.
000620*************************
000630 01  FILLER              PIC X(24)  VALUE
000640     "** PROGRAM TOXSORT   **".
000650
000660 77  WK-N-MOVE-FROM      PIC 9(05) COMP VALUE ZERO.
000670 77  WK-N-INSERT-TO      PIC S9(05) COMP VALUE ZERO.
000680 77  WK-N-INSERT-RANK    PIC 9(02) COMP VALUE ZERO.
000690 77  WK-N-COMPR-RANK     PIC 9(02) COMP VALUE ZERO.
000700 77  WK-N-TABLE-IDX      PIC 9(02) COMP VALUE ZERO.
000710
000720 01  WK-C-INSERT-ENTRY.
000730     05  WK-C-INSERT-PRIORITY    PIC X(08).
000740     05  WK-C-INSERT-CREATE-DT   PIC 9(08).
000750     05  WK-C-INSERT-ORDER-ID    PIC 9(09).
000760 01  WK-C-INSERT-ENTRY-REDEF REDEFINES WK-C-INSERT-ENTRY.
000770     05  WK-C-INSERT-DT-CCYY     PIC 9(04).
000780     05  WK-C-INSERT-DT-MMDD     PIC 9(04).
000790     05  FILLER                  PIC X(17).
000800
000810 01  WK-T-PRIO-VALUES.
000820     05  FILLER               PIC X(50)
000830         VALUE "HIGHEST 05HIGH    04NORMAL  03LOW     02LOWEST  01".
000840 01  WK-T-PRIO-TABLE REDEFINES WK-T-PRIO-VALUES.
000850     05  WK-T-PRIO-ENTRY OCCURS 5 TIMES
000860                         INDEXED BY WK-X-PRIO-IDX.
000870         10  WK-T-PRIO-NAME      PIC X(08).
000880         10  WK-T-PRIO-RANK      PIC 9(02).
000890
000900 01  WS-RANK-LOOKUP-ARG  PIC X(08) VALUE SPACES.
000910 01  WS-RANK-LOOKUP-RESULT REDEFINES WS-RANK-LOOKUP-ARG.
000920     05  WS-RANK-LOOKUP-ARG-1    PIC X(04).
000930     05  WS-RANK-LOOKUP-ARG-2    PIC X(04).
000940
000950 01  WS-SHIFT-CONTROL.
000960     05  WS-STOP-SHIFT            PIC X(01) VALUE "N".
000970         88  WS-STOP-SHIFT-YES            VALUE "Y".
000980         88  WS-STOP-SHIFT-NO              VALUE "N".
000990
001000 EJECT
001010 LINKAGE SECTION.
001020*****************
001030     COPY VSORT.
001040 EJECT
001050********************************************
001060 PROCEDURE DIVISION USING WK-C-VSORT-RECORD.
001070********************************************
001080 MAIN-MODULE.
001090     PERFORM A000-MAIN-PROCESSING
001100        THRU A099-MAIN-PROCESSING-EX.
001110     GOBACK.
001120
001130 EJECT
001140*---------------------------------------------------------------*
001150 A000-MAIN-PROCESSING.
001160*---------------------------------------------------------------*
001170     IF      WK-C-VSORT-TABLE-SIZE < 2
001180             GO TO A099-MAIN-PROCESSING-EX.
001190
001200     PERFORM B100-INSERT-ONE-ENTRY
001210         VARYING WK-N-MOVE-FROM FROM 2 BY 1
001220         UNTIL WK-N-MOVE-FROM > WK-C-VSORT-TABLE-SIZE.
001230
001240*---------------------------------------------------------------*
001250 A099-MAIN-PROCESSING-EX.
001260*---------------------------------------------------------------*
001270     EXIT.
001280
001290*---------------------------------------------------------------*
001300*  B100 - LIFT ENTRY WK-N-MOVE-FROM OUT AND WALK IT BACK TO ITS   *
001310*         CORRECT SLOT AMONG THE ENTRIES ALREADY IN ORDER         *
001320*---------------------------------------------------------------*
001330 B100-INSERT-ONE-ENTRY.
001340     MOVE    WK-C-VSORT-PRIORITY (WK-N-MOVE-FROM)
001350                          TO WK-C-INSERT-PRIORITY.
001360     MOVE    WK-C-VSORT-CREATE-DT (WK-N-MOVE-FROM)
001370                          TO WK-C-INSERT-CREATE-DT.
001380     MOVE    WK-C-VSORT-ORDER-ID (WK-N-MOVE-FROM)
001390                          TO WK-C-INSERT-ORDER-ID.
001400     MOVE    WK-C-INSERT-PRIORITY TO WS-RANK-LOOKUP-ARG.
001410     PERFORM C100-LOOKUP-RANK THRU C199-LOOKUP-RANK-EX.
001420     MOVE    WK-N-COMPR-RANK      TO WK-N-INSERT-RANK.
001430
001440     COMPUTE WK-N-INSERT-TO = WK-N-MOVE-FROM - 1.
001450     MOVE    "N"          TO WS-STOP-SHIFT.
001460
001470     PERFORM B110-SHIFT-ONE-SLOT THRU B119-SHIFT-ONE-SLOT-EX
001480         UNTIL WS-STOP-SHIFT-YES.
001490
001500     MOVE    WK-C-INSERT-PRIORITY
001510                          TO WK-C-VSORT-PRIORITY (WK-N-INSERT-TO + 1).
001520     MOVE    WK-C-INSERT-CREATE-DT
001530                          TO WK-C-VSORT-CREATE-DT (WK-N-INSERT-TO + 1).
001540     MOVE    WK-C-INSERT-ORDER-ID
001550                          TO WK-C-VSORT-ORDER-ID (WK-N-INSERT-TO + 1).
001560
001570 B199-INSERT-ONE-ENTRY-EX.
001580     EXIT.
001590
001600*---------------------------------------------------------------*
001610*  B110 - TEST THE ENTRY CURRENTLY AT WK-N-INSERT-TO; IF IT      *
001620*         ALREADY SORTS AHEAD OF (OR EQUAL TO) THE ENTRY BEING   *
001630*         INSERTED, STOP, ELSE SHIFT IT RIGHT ONE SLOT AND       *
001640*         MOVE THE INSERTION POINT BACK ONE MORE                 *
001650*---------------------------------------------------------------*
001660 B110-SHIFT-ONE-SLOT.
001670     IF      WK-N-INSERT-TO <= 0
001680             MOVE "Y" TO WS-STOP-SHIFT
001690             GO TO B119-SHIFT-ONE-SLOT-EX
001700     END-IF.
001710
001720     MOVE    WK-C-VSORT-PRIORITY (WK-N-INSERT-TO)
001730                          TO WS-RANK-LOOKUP-ARG.
001740     PERFORM C100-LOOKUP-RANK THRU C199-LOOKUP-RANK-EX.
001750
001760     IF      WK-N-COMPR-RANK > WK-N-INSERT-RANK
001770             MOVE "Y" TO WS-STOP-SHIFT
001780             GO TO B119-SHIFT-ONE-SLOT-EX
001790     END-IF.
001800     IF      WK-N-COMPR-RANK = WK-N-INSERT-RANK
001810        AND  WK-C-VSORT-ORDER-ID (WK-N-INSERT-TO)
001820                               < WK-C-INSERT-ORDER-ID
001830             MOVE "Y" TO WS-STOP-SHIFT
001840             GO TO B119-SHIFT-ONE-SLOT-EX
001850     END-IF.
001860
001870     MOVE    WK-C-VSORT-PRIORITY (WK-N-INSERT-TO)
001880               TO WK-C-VSORT-PRIORITY (WK-N-INSERT-TO + 1).
001890     MOVE    WK-C-VSORT-CREATE-DT (WK-N-INSERT-TO)
001900               TO WK-C-VSORT-CREATE-DT (WK-N-INSERT-TO + 1).
001910     MOVE    WK-C-VSORT-ORDER-ID (WK-N-INSERT-TO)
001920               TO WK-C-VSORT-ORDER-ID (WK-N-INSERT-TO + 1).
001930     COMPUTE WK-N-INSERT-TO = WK-N-INSERT-TO - 1.
001940
001950 B119-SHIFT-ONE-SLOT-EX.
001960     EXIT.
001970
001980*---------------------------------------------------------------*
001990*  C100 - LOOK UP THE PRIORITY RANK FOR WS-RANK-LOOKUP-ARG        *
002000*---------------------------------------------------------------*
002010 C100-LOOKUP-RANK.
002020     MOVE    ZERO TO WK-N-COMPR-RANK.
002030     PERFORM C110-SCAN-ONE-ENTRY
002040         VARYING WK-N-TABLE-IDX FROM 1 BY 1
002050         UNTIL WK-N-TABLE-IDX > 5.
002060     IF      WK-N-COMPR-RANK = ZERO
002070             MOVE 3 TO WK-N-COMPR-RANK.
002080 C199-LOOKUP-RANK-EX.
002090     EXIT.
002100
002110 C110-SCAN-ONE-ENTRY.
002120     SET     WK-X-PRIO-IDX TO WK-N-TABLE-IDX.
002130     IF      WK-T-PRIO-NAME (WK-X-PRIO-IDX) = WS-RANK-LOOKUP-ARG
002140             MOVE WK-T-PRIO-RANK (WK-X-PRIO-IDX) TO WK-N-COMPR-RANK
002150     END-IF.
002160
002170******************************************************************
002180*************** END OF PROGRAM SOURCE - TOXSORT ***************
002190******************************************************************
