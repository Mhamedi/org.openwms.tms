000100*----------------------------------------------------------------*
000110* TOTRANS -  TRANSACTION REQUEST RECORD  (TRANSACT-IN)           *
000120*            ONE RECORD = ONE CREATE/CHGSTATE/CANCEL/REDIRECT/   *
000130*            PROBLEM REQUEST AGAINST THE ORDER MASTER            *
000140*----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:                                      *
000160*----------------------------------------------------------------*
000170* WHM101 - RAMLOW  - 14/03/1989 - INITIAL VERSION                *
000180* WHM502 - ONGPL   - 11/02/2005 - ADD TR-TARGET-LOCGROUP - A     *
000190*                     REDIRECT/CREATE MAY NAME A GROUP INSTEAD   *
000200*                     OF A SINGLE LOCATION                       *
000210* WHM347 - TSEEHC  - 19/09/1999 - Y2K: TR-DATE EXPANDED FROM 6   *
000220*                     TO 8 BYTES                                 *
000230*----------------------------------------------------------------*
000240*
000250 05  TOTRANS-RECORD                  PIC X(154).
000260 05  TOTRANS-REC REDEFINES TOTRANS-RECORD.
000270     06  TR-TYPE                     PIC X(08).
000280*                       CREATE / CHGSTATE / CANCEL / REDIRECT /
000290*                       PROBLEM
000300     06  TR-ORDER-ID                  PIC 9(09).
000310*                       TARGET ORDER ID - ZERO FOR CREATE
000320     06  TR-BARCODE                  PIC X(20).
000330*                       FOR CREATE - BARCODE OF TRANSPORT UNIT
000340     06  TR-PRIORITY                 PIC X(08).
000350*                       FOR CREATE - PRIORITY - BLANK=NORMAL
000360     06  TR-NEW-STATE                PIC X(12).
000370*                       FOR CHGSTATE/CANCEL - REQUESTED STATE
000380     06  TR-TARGET-LOC               PIC X(20).
000390*                       FOR CREATE/REDIRECT - TARGET LOCATION
000400     06  TR-TARGET-LOCGROUP          PIC X(20).
000410*                       FOR CREATE/REDIRECT - TARGET GROUP
000420     06  TR-PROBLEM-NO               PIC X(04).
000430*                       FOR PROBLEM - MESSAGE NUMBER
000440     06  TR-PROBLEM-TEXT             PIC X(40).
000450*                       FOR PROBLEM - MESSAGE TEXT
000460     06  TR-DATE                     PIC 9(08).
000470*                       CCYYMMDD - BUSINESS DATE OF THE REQUEST
000480     06  FILLER                      PIC X(05) VALUE SPACES.
000490*                       RESERVED FOR FUTURE EXPANSION
