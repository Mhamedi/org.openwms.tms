000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TOXEVTP.
000140 AUTHOR.         P L ONG.
000150 INSTALLATION.   WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000160 DATE-WRITTEN.   18 FEB 2005.
000170 DATE-COMPILED.
000180 SECURITY.       WAREHOUSE SYSTEMS - NO RESTRICTION.
000190*
000200*DESCRIPTION :  THIS ROUTINE OBTAINS THE DOWNSTREAM EVENT TYPE
000210*               THAT CORRESPONDS TO A NEWLY REACHED TRANSPORT
000220*               ORDER STATE, BASED ON THE TABLE DEFINED IN
000230*               WORKING STORAGE BELOW.  CALLED BY TOB100 AFTER
000240*               EVERY ACCEPTED STATE CHANGE SO THE EVENTS-OUT
000250*               FILE CAN BE WRITTEN.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* WHM505 - ONGPL    - 18/02/2005 - INITIAL VERSION
000310*---------------------------------------------------------------*
000320* WHM733 - KOHML    - 03/06/2017 - DEFAULT UNRECOGNISED/NON-
000330*                      TERMINAL STATES TO TRANSPORT-CANCELED SO
000340*                      AN EVENT IS ALWAYS RETURNED (REQ. WMS-118)
000350*---------------------------------------------------------------*
000360 EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460
000470 EJECT
000480***************
000490 DATA DIVISION.
000500***************
000510 FILE SECTION.
000520**************
000530
000540*************************
000550 WORKING-STORAGE SECTION.
000560*************************
000570 01  FILLER              PIC X(24)  VALUE
000580     "** PROGRAM TOXEVTP   **".
000590
000600 01  WK-C-COMMON.
000610     COPY TOCMWS.
000620
000630 77  WK-N-TABLE-IDX      PIC 9(02) COMP VALUE ZERO.
000640
000650 01  WK-T-EVTP-VALUES.
000660     05  FILLER          PIC X(36)
000670         VALUE "FINISHED    TRANSPORT-FINISHED      ".
000680     05  FILLER          PIC X(36)
000690         VALUE "CANCELED    TRANSPORT-CANCELED      ".
000700     05  FILLER          PIC X(36)
000710         VALUE "INTERRUPTED TRANSPORT-INTERRUPTED   ".
000720     05  FILLER          PIC X(36)
000730         VALUE "ONFAILURE   TRANSPORT-ONFAILURE     ".
000740 01  WK-T-EVTP-TABLE REDEFINES WK-T-EVTP-VALUES.
000750     05  WK-T-EVTP-ENTRY OCCURS 4 TIMES
000760                         INDEXED BY WK-X-EVTP-IDX.
000770         10  WK-T-EVTP-STATE     PIC X(12).
000780         10  WK-T-EVTP-EVENT     PIC X(24).
000790
000800 01  WK-C-WORK-AREA.
000810     05  WS-FOUND            PIC X(01) VALUE SPACE.
000820     05  WS-ERROR-CD-GRP     PIC X(02) VALUE "00".
000830     05  FILLER              PIC X(09) VALUE SPACES.
000840 01  WS-ERROR-CD-REDEF REDEFINES WS-ERROR-CD-GRP.
000850     05  WS-ERROR-CD-NUM     PIC 9(02).
000860
000870 01  WS-EVENT-SCAN-GRP.
000880     05  WS-EVENT-SCAN-NAME  PIC X(24) VALUE SPACES.
000890 01  WS-EVENT-SCAN-REDEF REDEFINES WS-EVENT-SCAN-GRP.
000900     05  WS-EVENT-SCAN-HALF1 PIC X(12).
000910     05  WS-EVENT-SCAN-HALF2 PIC X(12).
000920
000930 EJECT
000940 LINKAGE SECTION.
000950*****************
000960     COPY VEVTP.
000970 EJECT
000980********************************************
000990 PROCEDURE DIVISION USING WK-C-VEVTP-RECORD.
001000********************************************
001010 MAIN-MODULE.
001020     PERFORM A000-MAIN-PROCESSING
001030        THRU A099-MAIN-PROCESSING-EX.
001040     PERFORM Z000-END-PROGRAM-ROUTINE
001050        THRU Z099-END-PROGRAM-ROUTINE-EX.
001060     GOBACK.
001070
001080 EJECT
001090*---------------------------------------------------------------*
001100 A000-MAIN-PROCESSING.
001110*---------------------------------------------------------------*
001120     MOVE    SPACES          TO    WK-C-VEVTP-EVENT-TYPE.
001130     MOVE    "00"            TO    WK-C-VEVTP-ERROR-CD.
001140     MOVE    "N"             TO    WS-FOUND.
001150
001160     PERFORM A010-SCAN-ONE-ENTRY
001170         VARYING WK-N-TABLE-IDX FROM 1 BY 1
001180         UNTIL WK-N-TABLE-IDX > 4
001190            OR WS-FOUND = "Y".
001200
001210     IF      WS-FOUND = "Y"
001220             GO TO A099-MAIN-PROCESSING-EX.
001230
001240*          ANY STATE NOT IN THE TABLE ABOVE (INCLUDING
001250*          INITIALIZED/STARTED, WHICH ARE NOT TERMINAL) DEFAULTS
001260*          TO TRANSPORT-CANCELED PER THE MAPPING RULE.
001270     MOVE    "TRANSPORT-CANCELED"     TO WK-C-VEVTP-EVENT-TYPE.
001280     MOVE    "04"                     TO WK-C-VEVTP-ERROR-CD.
001290
001300*---------------------------------------------------------------*
001310 A099-MAIN-PROCESSING-EX.
001320*---------------------------------------------------------------*
001330     EXIT.
001340
001350 A010-SCAN-ONE-ENTRY.
001360     SET     WK-X-EVTP-IDX TO WK-N-TABLE-IDX.
001370     IF      WK-T-EVTP-STATE (WK-X-EVTP-IDX) = WK-C-VEVTP-STATE
001380             MOVE WK-T-EVTP-EVENT (WK-X-EVTP-IDX)
001390                              TO WK-C-VEVTP-EVENT-TYPE
001400             MOVE "Y"         TO WS-FOUND
001410     END-IF.
001420
001430 Y900-ABNORMAL-TERMINATION.
001440     PERFORM Z000-END-PROGRAM-ROUTINE
001450        THRU Z099-END-PROGRAM-ROUTINE-EX.
001460     EXIT PROGRAM.
001470
001480*---------------------------------------------------------------*
001490 Z000-END-PROGRAM-ROUTINE.
001500*---------------------------------------------------------------*
001510*          NO FILES OPENED BY THIS ROUTINE - NOTHING TO CLOSE.
001520     CONTINUE.
001530
001540*---------------------------------------------------------------*
001550 Z099-END-PROGRAM-ROUTINE-EX.
001560*---------------------------------------------------------------*
001570     EXIT.
001580
001590******************************************************************
001600*************** END OF PROGRAM SOURCE - TOXEVTP ***************
001610******************************************************************
