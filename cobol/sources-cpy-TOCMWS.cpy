000100*----------------------------------------------------------------*
000110* TOCMWS  -  COMMON FILE-STATUS / DATE WORK AREA                 *
000120*            COPIED UNDER 01 WK-C-COMMON IN EVERY TOB/TOV/TOX    *
000130*            PROGRAM OF THE TRANSPORT ORDER BATCH SUITE          *
000140*----------------------------------------------------------------*
000150* HISTORY OF MODIFICATION:                                      *
000160*----------------------------------------------------------------*
000170* WHM100 - RAMLOW  - 14/03/1989 - INITIAL VERSION                *
000180* WHM156 - DGOH    - 02/11/1993 - ADD WK-C-DUPLICATE-KEY FOR THE *
000190*                     WITH DUPLICATES WORK TABLES                *
000200* WHM347 - TSEEHC  - 19/09/1999 - Y2K: WK-C-TODAY-YYMMDD (6 BYTE)*
000210*                     RENAMED/EXPANDED TO WK-C-TODAY-CCYYMMDD    *
000220* WHM511 - ONGPL   - 08/05/2006 - ADD WK-C-PROGRAM-NAME SO EVERY *
000230*                     ABEND DISPLAY LINE CAN SHOW ITS OWNER PGM  *
000240* WHM689 - KOHML   - 27/01/2014 - ADD WK-C-PERMANENT-ERROR RANGE *
000250*                     REQUESTED BY OPERATIONS FOR RERUN DECISION *
000260*----------------------------------------------------------------*
000270*
000280 05  WK-C-FILE-STATUS                PIC X(02).
000290     88  WK-C-SUCCESSFUL                     VALUE "00" "02".
000300     88  WK-C-END-OF-FILE                    VALUE "10".
000310     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
000320     88  WK-C-DUPLICATE-KEY                  VALUE "22".
000330     88  WK-C-PERMANENT-ERROR                VALUE "30" THRU "49".
000340*
000350 05  WK-C-TODAY-CCYYMMDD             PIC 9(08).
000360 05  WK-C-PROGRAM-NAME               PIC X(08).
000370 05  WK-N-RETURN-CODE                PIC S9(04) COMP VALUE ZERO.
000380 05  FILLER                          PIC X(09) VALUE SPACES.
