000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TOVSTCH.
000130 AUTHOR. R L MCQUADE.
000140 INSTALLATION. WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000150 DATE-WRITTEN. 14/03/1989.
000160 DATE-COMPILED.
000170 SECURITY. WAREHOUSE SYSTEMS - NO RESTRICTION.
000180*DESCRIPTION : TRANSPORT ORDER STATE MACHINE.
000190*             SUBROUTINE - VALIDATES A REQUESTED LIFECYCLE STATE
000200*             CHANGE AGAINST THE CURRENT STATE AND THE RANK TABLE
000210*             BELOW, AND TELLS THE CALLER WHICH DATE STAMPS IT
000220*             MUST APPLY.  THIS ROUTINE IS CALLED BY TOB100.
000230*______________________________________________________________________
000240* HISTORY OF MODIFICATION:
000250*======================================================================
000260* WHM200  14/03/1989 RAMLOW  - INITIAL VERSION - ORDERS WERE BUILT
000270*                     AS PART OF THE PALLET MOVE REWRITE (WMS-004)
000280*---------------------------------------------------------------------*
000290* WHM218  02/07/1991 DGOH    - ADD THE CREATED-COMPLETE GATE; OPS
000300*                     WAS SEEING ORDERS LEFT CREATED FOREVER
000310*---------------------------------------------------------------------*
000320* WHM347  19/09/1999 TSEEHC  - Y2K: WK-C-VSTCH-BUS-DATE AND ALL
000330*                     STAMPED DATE FIELDS EXPANDED FROM 6 TO 8
000340*---------------------------------------------------------------------*
000350* WHM502  11/02/2005 ONGPL   - ADD THE START GATE (ONE ACTIVE ORDER
000360*                     PER BARCODE) - CALLER NOW PASSES THE RESULT
000370*                     OF THE TABLE SEARCH SEPARATELY (SEE TOB100)
000380*---------------------------------------------------------------------*
000390* WHM733  03/06/2017 KOHML   - ADD WK-C-VSTCH-BARCODE-SET /
000400*                     WK-C-VSTCH-TARGET-SET TO THE LINKAGE RECORD
000410*                     SO THIS ROUTINE NO LONGER NEEDS THE WHOLE
000420*                     ORDER MASTER RECORD PASSED IN (REQ. WMS-118)
000421*---------------------------------------------------------------------*
000422* WHM741  22/11/2018 KOHML   - WK-C-VSTCH-REASON-CD WIDENED ON VSTCH
000423*                     COPYBOOK FROM 6 TO 7 BYTES - INCMPLT/BADSTAT/
000424*                     BADPATH WERE GETTING CUT TO 6 CHARS ON THE WAY
000425*                     OUT AND SHOWING UP WRONG ON THE REJECT LISTING
000430*======================================================================
000440
000450 ENVIRONMENT DIVISION.
000460*********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-AS400.
000490 OBJECT-COMPUTER. IBM-AS400.
000500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000510         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000520         UPSI-0 IS UPSI-SWITCH-0
000530         ON STATUS IS U0-ON
000540         OFF STATUS IS U0-OFF.
000550
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580
000590 DATA DIVISION.
000600 FILE SECTION.
000610***************
000620
000630 WORKING-STORAGE SECTION.
000640***********************
000650 01  WK-C-COMMON.
000660         COPY TOCMWS.
000670
000680 77  WK-N-CURR-RANK          PIC 9(02) COMP VALUE ZERO.
000690 77  WK-N-NEW-RANK           PIC 9(02) COMP VALUE ZERO.
000700 77  WK-N-TABLE-IDX          PIC 9(02) COMP VALUE ZERO.
000710
000720 01  WK-T-STATE-VALUES.
000730*                       RANK TABLE - STRICTLY INCREASING, LOADED BY
000740*                       REDEFINITION BELOW - DO NOT RE-SEQUENCE THE
000750*                       VALUE CLAUSE WITHOUT RESEQUENCING THE TABLE
000760     05  FILLER                  PIC X(49)
000770         VALUE "CREATED     10INITIALIZED 20STARTED     30INTERR".
000780     05  FILLER                  PIC X(49)
000790         VALUE "PTED 40ONFAILURE   50CANCELED    60FINISHED    70".
000800 01  WK-T-STATE-TABLE REDEFINES WK-T-STATE-VALUES.
000810     05  WK-T-STATE-ENTRY OCCURS 7 TIMES
000820                         INDEXED BY WK-X-STATE-IDX.
000830         10  WK-T-STATE-NAME      PIC X(12).
000840         10  WK-T-STATE-RANK      PIC 9(02).
000850
000860 01  WK-C-VSTCH-BUS-DATE-GROUP.
000870     05  WK-C-VSTCH-BUS-DATE-IN  PIC 9(08).
000880 01  WK-C-VSTCH-BUS-DATE-REDEF REDEFINES WK-C-VSTCH-BUS-DATE-GROUP.
000890     05  WK-C-VSTCH-BUS-CCYY     PIC 9(04).
000900     05  WK-C-VSTCH-BUS-MM       PIC 9(02).
000910     05  WK-C-VSTCH-BUS-DD       PIC 9(02).
000920
000930 01  WK-C-WORK-AREA.
000940     05  WS-OKAY                 PIC X(01) VALUE SPACE.
000950     05  WS-STATE-FOUND          PIC X(01) VALUE SPACE.
000960     05  FILLER                  PIC X(06) VALUE SPACES.
000965 01  WK-C-WORK-AREA-REDEF REDEFINES WK-C-WORK-AREA.
000966     05  FILLER                  PIC X(02).
000970
000980 LINKAGE SECTION.
000990****************
001000     COPY VSTCH.
001010
001020 PROCEDURE DIVISION USING WK-C-VSTCH-RECORD.
001030******************************************
001040 MAIN-MODULE.
001050     INITIALIZE WK-C-VSTCH-OUTPUT.
001060     MOVE "N" TO WS-OKAY.
001070     MOVE WK-C-VSTCH-BUS-DATE TO WK-C-VSTCH-BUS-DATE-IN.
001080
001090     PERFORM A100-LOOKUP-RANK THRU A199-LOOKUP-RANK-EX.
001100     IF WS-STATE-FOUND NOT = "Y"
001110         MOVE "N"       TO WK-C-VSTCH-ACCEPTED
001120         MOVE "BADSTAT" TO WK-C-VSTCH-REASON-CD
001130         GO TO Z000-END-PROGRAM
001140     END-IF.
001150
001160     PERFORM B100-RANK-CHECK THRU B199-RANK-CHECK-EX.
001170     IF WS-OKAY NOT = "Y"
001180         GO TO Z000-END-PROGRAM
001190     END-IF.
001200
001210     PERFORM C100-CREATED-GATE THRU C199-CREATED-GATE-EX.
001220     IF WS-OKAY NOT = "Y"
001230         GO TO Z000-END-PROGRAM
001240     END-IF.
001250
001260     PERFORM D100-ACCEPT-CHANGE THRU D199-ACCEPT-CHANGE-EX.
001270     GO TO Z000-END-PROGRAM.
001280
001290*-------------------------------------------------------------------*
001300*  A100 - LOCATE THE CURRENT AND REQUESTED STATES IN THE RANK TABLE  *
001310*-------------------------------------------------------------------*
001320 A100-LOOKUP-RANK.
001330     MOVE "N" TO WS-STATE-FOUND.
001340     MOVE ZERO TO WK-N-CURR-RANK WK-N-NEW-RANK.
001350     SET WK-X-STATE-IDX TO 1.
001360     PERFORM A110-SCAN-ONE-ENTRY
001370         VARYING WK-N-TABLE-IDX FROM 1 BY 1
001380         UNTIL WK-N-TABLE-IDX > 7.
001390 A199-LOOKUP-RANK-EX.
001400     EXIT.
001410
001420 A110-SCAN-ONE-ENTRY.
001430     SET WK-X-STATE-IDX TO WK-N-TABLE-IDX.
001440     IF WK-T-STATE-NAME (WK-X-STATE-IDX) = WK-C-VSTCH-CURR-STATE
001450         MOVE WK-T-STATE-RANK (WK-X-STATE-IDX) TO WK-N-CURR-RANK
001460     END-IF.
001470     IF WK-T-STATE-NAME (WK-X-STATE-IDX) = WK-C-VSTCH-NEW-STATE
001480         MOVE WK-T-STATE-RANK (WK-X-STATE-IDX) TO WK-N-NEW-RANK
001490         MOVE "Y" TO WS-STATE-FOUND
001500     END-IF.
001510
001520*-------------------------------------------------------------------*
001530*  B100 - NEW STATE MAY NOT OUTRANK BACKWARDS (RULE 2)               *
001540*-------------------------------------------------------------------*
001550 B100-RANK-CHECK.
001560     IF WK-C-VSTCH-NEW-STATE = SPACES
001570         MOVE "N"       TO WS-OKAY WK-C-VSTCH-ACCEPTED
001580         MOVE "BLANK  " TO WK-C-VSTCH-REASON-CD
001590     ELSE
001600         IF WK-N-NEW-RANK < WK-N-CURR-RANK
001610             MOVE "N"       TO WS-OKAY WK-C-VSTCH-ACCEPTED
001620             MOVE "BACKWD " TO WK-C-VSTCH-REASON-CD
001630         ELSE
001640             MOVE "Y" TO WS-OKAY
001650         END-IF
001660     END-IF.
001670 B199-RANK-CHECK-EX.
001680     EXIT.
001690
001700*-------------------------------------------------------------------*
001710*  C100 - WHILE THE ORDER IS STILL CREATED, IT MAY ONLY MOVE TO      *
001720*         INITIALIZED OR CANCELED, AND ONLY WHEN COMPLETE            *
001730*-------------------------------------------------------------------*
001740 C100-CREATED-GATE.
001750     MOVE "Y" TO WS-OKAY.
001760     IF WK-C-VSTCH-CURR-STATE = "CREATED"
001770         IF WK-C-VSTCH-NEW-STATE NOT = "INITIALIZED"
001780            AND WK-C-VSTCH-NEW-STATE NOT = "CANCELED"
001790             MOVE "N"       TO WS-OKAY WK-C-VSTCH-ACCEPTED
001800             MOVE "BADPATH" TO WK-C-VSTCH-REASON-CD
001810         ELSE
001820             IF WK-C-VSTCH-BARCODE-SET NOT = "Y"                  WHM733  
001830                OR WK-C-VSTCH-TARGET-SET NOT = "Y"                WHM733  
001840                 MOVE "N"       TO WS-OKAY WK-C-VSTCH-ACCEPTED
001850                 MOVE "INCMPLT" TO WK-C-VSTCH-REASON-CD
001860             END-IF
001870         END-IF
001880     END-IF.
001890 C199-CREATED-GATE-EX.
001900     EXIT.
001910
001920*-------------------------------------------------------------------*
001930*  D100 - CHANGE IS ACCEPTED - TELL THE CALLER WHICH STAMPS TO SET   *
001940*-------------------------------------------------------------------*
001950 D100-ACCEPT-CHANGE.
001960     MOVE "Y"                      TO WK-C-VSTCH-ACCEPTED.
001970     MOVE WK-C-VSTCH-NEW-STATE     TO WK-C-VSTCH-RESULT-STATE.
001980     MOVE SPACES                   TO WK-C-VSTCH-REASON-CD.
001990     MOVE "N"                      TO WK-C-VSTCH-SET-START
002000                                       WK-C-VSTCH-SET-END.
002010     IF WK-C-VSTCH-NEW-STATE = "STARTED"
002020         MOVE "Y" TO WK-C-VSTCH-SET-START                         WHM502  
002030     END-IF.
002040     IF WK-C-VSTCH-NEW-STATE = "FINISHED"
002050        OR WK-C-VSTCH-NEW-STATE = "ONFAILURE"
002060        OR WK-C-VSTCH-NEW-STATE = "CANCELED"
002070         MOVE "Y" TO WK-C-VSTCH-SET-END                           WHM502  
002080     END-IF.
002090 D199-ACCEPT-CHANGE-EX.
002100     EXIT.
002110
002120 Z000-END-PROGRAM.
002130     EXIT PROGRAM.
002140
002150******************************************************************
002160*************** END OF PROGRAM SOURCE - TOVSTCH ***************
002170******************************************************************
