000100*----------------------------------------------------------------*
000110* VGCNT   -  LINKAGE RECORD FOR TOXGCNT (TARGET-GROUP COUNTER)   *
000120*----------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:                                      *
000140*----------------------------------------------------------------*
000150* WHM504 - ONGPL   - 16/02/2005 - INITIAL VERSION                *
000160*----------------------------------------------------------------*
000170*
000180 01  WK-C-VGCNT-RECORD.
000190     05  WK-C-VGCNT-INPUT.
000200         10  WK-C-VGCNT-LOCGROUP      PIC X(20).
000210*                       TARGET GROUP TO COUNT AGAINST
000220         10  WK-C-VGCNT-TABLE-SIZE    PIC 9(05) COMP.
000230*                       NUMBER OF ORDERS CURRENTLY IN WT-ACTV-TABLE
000240         10  WK-C-VGCNT-ACTV-TABLE.
000250             15  WK-C-VGCNT-ACTV-LOCGRP PIC X(20)
000260                                    OCCURS 0 TO 5000 TIMES
000270                                    DEPENDING ON WK-C-VGCNT-TABLE-SIZE.
000280*                       ONE ENTRY PER ACTIVE (NON-TERMINAL) ORDER
000290     05  WK-C-VGCNT-OUTPUT.
000300         10  WK-C-VGCNT-COUNT         PIC 9(05) COMP.
000310*                       COUNT OF ACTIVE ORDERS ALREADY TARGETING THE
000320*                       REQUESTED GROUP
000330         10  FILLER                   PIC X(02).
