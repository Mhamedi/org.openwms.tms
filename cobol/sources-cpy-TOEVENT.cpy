000100*----------------------------------------------------------------*
000110* TOEVENT -  DOWNSTREAM EVENT RECORD (EVENTS-OUT)                *
000120*            ONE RECORD PER TERMINAL/INTERRUPT STATE CHANGE      *
000130*----------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:                                      *
000150*----------------------------------------------------------------*
000160* WHM512 - ONGPL   - 22/02/2005 - INITIAL VERSION - DOWNSTREAM   *
000170*                     SUBSCRIBERS NEED A FLAT EVENT FEED RATHER  *
000180*                     THAN POLLING THE ORDER MASTER              *
000190*----------------------------------------------------------------*
000200*
000210 05  TOEVENT-RECORD                  PIC X(44).
000220 05  TOEVENT-REC REDEFINES TOEVENT-RECORD.
000230     06  EV-ORDER-ID                 PIC 9(09).
000240*                       ORDER THE EVENT REFERS TO
000250     06  EV-EVENT-TYPE               PIC X(24).
000260*                       TRANSPORT-FINISHED / TRANSPORT-CANCELED /
000270*                       TRANSPORT-INTERRUPTED /
000280*                       TRANSPORT-ONFAILURE
000290     06  EV-DATE                     PIC 9(08).
000300*                       CCYYMMDD - BUSINESS DATE
000310     06  FILLER                      PIC X(03) VALUE SPACES.
000320*                       RESERVED FOR FUTURE EXPANSION
