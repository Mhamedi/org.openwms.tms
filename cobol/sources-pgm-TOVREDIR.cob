000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TOVREDIR.
000140 AUTHOR.         P L ONG.
000150 INSTALLATION.   WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000160 DATE-WRITTEN.   14 FEB 2005.
000170 DATE-COMPILED.
000180 SECURITY.       WAREHOUSE SYSTEMS - NO RESTRICTION.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VOTE ON A REDIRECT
000210*               REQUEST AGAINST A TRANSPORT ORDER.  THE CALLER
000220*               (TOB100) HAS ALREADY RESOLVED THE NAMED LOCATION
000230*               OR GROUP AGAINST WT-LOCN-TABLE; THIS ROUTINE
000240*               APPLIES THE VOTING RULES ONLY AND RETURNS
000250*               ACCEPT/DENY PLUS A REASON CODE FOR THE CONTROL
000260*               REPORT.
000270*
000280*================================================================
000290* HISTORY OF MODIFICATION:
000300*================================================================
000310* WHM503 - ONGPL    - 14/02/2005 - INITIAL VERSION
000320*---------------------------------------------------------------*
000330* WHM600 - KOHML    - 09/09/2009 - ADD THE TERMINAL-STATE CHECK;
000340*                      A REDIRECT AGAINST A CANCELED ORDER WAS
000350*                      SLIPPING THROUGH AND REOPENING THE PICK
000360*---------------------------------------------------------------*
000370* WHM734 - KOHML    - 10/06/2017 - CALLER NOW RESOLVES THE
000380*                      LOCATION/GROUP AGAINST WT-LOCN-TABLE AND
000390*                      PASSES FLAGS IN, NOT THE RAW TABLE
000400*---------------------------------------------------------------*
000410 EJECT
000420**********************
000430 ENVIRONMENT DIVISION.
000440**********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000490         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
000500         UPSI-0 IS UPSI-SWITCH-0
000510         ON STATUS IS U0-ON
000520         OFF STATUS IS U0-OFF.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560
000570***************
000580 DATA DIVISION.
000590***************
000600 FILE SECTION.
000610**************
000620
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER                          PIC X(24)        VALUE
000660     "** PROGRAM TOVREDIR **".
000670
000680* ------------------ PROGRAM WORKING STORAGE -------------------*
000690 01    WK-C-COMMON.
000700     COPY TOCMWS.
000710
000720 01  WK-C-WORK-AREA.
000730     05  WS-TERMINAL-STATE     PIC X(01) VALUE SPACE.
000731     05  WS-VOTE-FLAGS         PIC X(04) VALUE SPACES.
000732     05  WS-VOTE-FLAGS-REDEF REDEFINES WS-VOTE-FLAGS.
000733         10  WS-VOTE-LOC-PART  PIC X(02).
000734         10  WS-VOTE-GRP-PART  PIC X(02).
000740     05  FILLER                PIC X(03) VALUE SPACES.
000750
000760 01  WK-T-TERML-VALUES.
000770     05  FILLER                PIC X(12) VALUE "ONFAILURE   ".
000780     05  FILLER                PIC X(12) VALUE "CANCELED    ".
000790     05  FILLER                PIC X(12) VALUE "FINISHED    ".
000800 01  WK-T-TERML-TABLE REDEFINES WK-T-TERML-VALUES.
000810     05  WK-T-TERML-STATE OCCURS 3 TIMES
000820                           INDEXED BY WK-X-TERML-IDX
000830                               PIC X(12).
000840
000850 77  WK-N-TERML-IDX          PIC 9(02) COMP VALUE ZERO.
000860
000870 01  WS-REASON-CD-GRP.
000880     05  WS-REASON-CD-TXT      PIC X(06) VALUE SPACES.
000890 01  WS-REASON-CD-REDEF REDEFINES WS-REASON-CD-GRP.
000900     05  WS-REASON-CD-PFX      PIC X(03).
000910     05  WS-REASON-CD-SFX      PIC X(03).
000920
000930*****************
000940 LINKAGE SECTION.
000950*****************
000960     COPY VREDIR.
000970 EJECT
000980********************************************
000990 PROCEDURE DIVISION USING WK-C-VREDIR-RECORD.
001000********************************************
001010 MAIN-MODULE.
001020     PERFORM A000-PROCESS-CALLED-ROUTINE
001030        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001040     EXIT PROGRAM.
001050
001060*---------------------------------------------------------------*
001070 A000-PROCESS-CALLED-ROUTINE.
001080*---------------------------------------------------------------*
001090     MOVE    "N"                     TO    WK-C-VREDIR-VOTE.
001100     MOVE    SPACES                  TO    WK-C-VREDIR-REASON-CD.
001110
001120     PERFORM A010-CHECK-TERMINAL
001130        THRU A019-CHECK-TERMINAL-EX.
001140     IF      WS-TERMINAL-STATE = "Y"
001150             MOVE "TERMNL"       TO WK-C-VREDIR-REASON-CD
001160             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001170
001180     IF      WK-C-VREDIR-LOC-GIVEN = "Y"
001190             PERFORM A020-VOTE-ON-LOCATION
001200                THRU A029-VOTE-ON-LOCATION-EX
001210             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001220
001230     IF      WK-C-VREDIR-GRP-GIVEN = "Y"
001240             PERFORM A030-VOTE-ON-GROUP
001250                THRU A039-VOTE-ON-GROUP-EX
001260             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001270
001280     MOVE    "NOTRGT"                TO    WK-C-VREDIR-REASON-CD.
001290
001300 A099-PROCESS-CALLED-ROUTINE-EX.
001310     EXIT.
001320
001330*---------------------------------------------------------------*
001340*  A010 - A REDIRECT AGAINST AN ORDER ALREADY AT A TERMINAL      *
001350*         STATE IS ALWAYS DENIED                                 *
001360*---------------------------------------------------------------*
001370 A010-CHECK-TERMINAL.
001380     MOVE    "N"                     TO    WS-TERMINAL-STATE.
001390     PERFORM A011-SCAN-ONE-STATE
001400         VARYING WK-N-TERML-IDX FROM 1 BY 1
001410         UNTIL WK-N-TERML-IDX > 3.
001420 A019-CHECK-TERMINAL-EX.
001430     EXIT.
001440
001450 A011-SCAN-ONE-STATE.
001460     SET     WK-X-TERML-IDX TO WK-N-TERML-IDX.
001470     IF      WK-T-TERML-STATE (WK-X-TERML-IDX)
001480                             = WK-C-VREDIR-CURR-STATE
001490             MOVE "Y" TO WS-TERMINAL-STATE
001500     END-IF.
001510
001520*---------------------------------------------------------------*
001530*  A020 - LOCATION REDIRECT - MUST RESOLVE AND BE INCOMING-OPEN  *
001540*---------------------------------------------------------------*
001550 A020-VOTE-ON-LOCATION.
001560     IF      WK-C-VREDIR-LOC-RESOLVD NOT = "Y"
001570             MOVE "NOLOC " TO WK-C-VREDIR-REASON-CD
001580     ELSE
001590             IF WK-C-VREDIR-LOC-INCOMNG NOT = "Y"
001600                 MOVE "BLOCKD" TO WK-C-VREDIR-REASON-CD
001610             ELSE
001620                 MOVE "Y" TO WK-C-VREDIR-VOTE
001630             END-IF
001640     END-IF.
001650 A029-VOTE-ON-LOCATION-EX.
001660     EXIT.
001670
001680*---------------------------------------------------------------*
001690*  A030 - GROUP REDIRECT - MUST BE A KNOWN GROUP IN THE TABLE    *
001700*---------------------------------------------------------------*
001710 A030-VOTE-ON-GROUP.
001720     IF      WK-C-VREDIR-GRP-KNOWN = "Y"
001730             MOVE "Y" TO WK-C-VREDIR-VOTE
001740     ELSE
001750             MOVE "NOGRP " TO WK-C-VREDIR-REASON-CD
001760     END-IF.
001770 A039-VOTE-ON-GROUP-EX.
001780     EXIT.
001790
001800******************************************************************
001810************** END OF PROGRAM SOURCE -  TOVREDIR ***************
001820******************************************************************
