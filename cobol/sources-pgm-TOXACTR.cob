000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TOXACTR.
000140 AUTHOR.         KOH MENG LEONG.
000150 INSTALLATION.   WAREHOUSE SYSTEMS - DISTRIBUTION DIVISION.
000160 DATE-WRITTEN.   16 AUG 2009.
000170 DATE-COMPILED.
000180 SECURITY.       WAREHOUSE SYSTEMS - NO RESTRICTION.
000190*
000200*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE THE ROUTING
000210*               ACTION RULE FOR A STARTED ORDER AGAINST THE RULE
000220*               TABLE BUILT BY TOB100 FROM THE ACTIONS-IN FILE.
000230*               THE CALLER PASSES THE WHOLE RULE TABLE IN EACH
000240*               TIME, THE SAME WAY TOXGCNT AND TOXSORT ARE PASSED
000250*               THE WHOLE TABLE THEY WORK AGAINST.
000260*
000270*================================================================
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* WHM611 - KOHML    - 16/08/2009 - INITIAL VERSION
000310*---------------------------------------------------------------*
000320* WHM735 - KOHML    - 05/06/2017 - ADD _DEFAULT ROUTE FALLBACK
000330*                      MATCH WHEN THE ORDER'S NAMED ROUTE HAS NO
000340*                      RULE OF ITS OWN (REQ. WMS-118)
000350*---------------------------------------------------------------*
000360 EJECT
000370**********************
000380 ENVIRONMENT DIVISION.
000390**********************
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER.  IBM-AS400.
000420 OBJECT-COMPUTER.  IBM-AS400.
000430 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000440         I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480
000490 EJECT
000500***************
000510 DATA DIVISION.
000520***************
000530 FILE SECTION.
000540**************
000550
000560*************************
000570 WORKING-STORAGE SECTION.
000580*************************
000590 01  FILLER              PIC X(24)  VALUE
000600     "** PROGRAM TOXACTR   **".
000610
000620 01  WK-C-COMMON.
000630     COPY TOCMWS.
000640
000650 77  WK-N-SCAN-IDX        PIC 9(05) COMP VALUE ZERO.
000660 77  WK-N-BEST-IDX        PIC 9(05) COMP VALUE ZERO.
000670
000680 01  WK-C-ROUTE-KEY-GRP.
000690     05  WK-C-ROUTE-KEY       PIC X(08) VALUE SPACES.
000700 01  WK-C-ROUTE-KEY-REDEF REDEFINES WK-C-ROUTE-KEY-GRP.
000710     05  WK-C-ROUTE-KEY-1ST   PIC X(04).
000720     05  WK-C-ROUTE-KEY-2ND   PIC X(04).
000730
000740 01  WK-C-WORK-AREA.
000750     05  WS-ROUTE-HAS-RULE    PIC X(01) VALUE SPACE.
000760     05  WS-RULE-FOUND        PIC X(01) VALUE SPACE.
000770     05  WS-MATCH-PASS        PIC X(01) VALUE SPACE.
000780         88  WS-MATCH-ON-LOCN      VALUE "1".
000790         88  WS-MATCH-ON-GRP       VALUE "2".
000800 01  WK-C-WORK-AREA-REDEF REDEFINES WK-C-WORK-AREA.
000810     05  FILLER               PIC X(03).
000820
000830 01  WK-C-SRC-LOCGRP-GRP.
000840     05  WK-C-SRC-LOCGRP      PIC X(20) VALUE SPACES.
000850 01  WK-C-SRC-LOCGRP-REDEF REDEFINES WK-C-SRC-LOCGRP-GRP.
000860     05  WK-C-SRC-LOCGRP-PFX  PIC X(04).
000870     05  WK-C-SRC-LOCGRP-SFX  PIC X(16).
000880
000890 EJECT
000900 LINKAGE SECTION.
000910*****************
000920     COPY VACTR.
000930 EJECT
000940********************************************
000950 PROCEDURE DIVISION USING WK-C-VACTR-RECORD.
000960********************************************
000970 MAIN-MODULE.
000980     PERFORM A000-PROCESS-CALLED-ROUTINE
000990        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001000     GOBACK.
001010
001020*---------------------------------------------------------------*
001030 A000-PROCESS-CALLED-ROUTINE.
001040*---------------------------------------------------------------*
001050     MOVE    "N"                     TO    WK-C-VACTR-MATCHED.
001060     MOVE    SPACES                  TO    WK-C-VACTR-R-KEY-OUT
001070                                            WK-C-VACTR-PROGRAM.
001080
001090     IF      WK-C-VACTR-TABLE-SIZE = ZERO
001100             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001110
001120     PERFORM B100-RESOLVE-ROUTE
001130        THRU B199-RESOLVE-ROUTE-EX.
001140
001150     MOVE    "1"                     TO    WS-MATCH-PASS.
001160     PERFORM C100-SCAN-FOR-MATCH
001170        THRU C199-SCAN-FOR-MATCH-EX.
001180     IF      WS-RULE-FOUND = "Y"
001190             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001200
001210     MOVE    "2"                     TO    WS-MATCH-PASS.
001220     PERFORM C100-SCAN-FOR-MATCH
001230        THRU C199-SCAN-FOR-MATCH-EX.
001240
001250 A099-PROCESS-CALLED-ROUTINE-EX.
001260     EXIT.
001270
001280*---------------------------------------------------------------*
001290*  B100 - DECIDE WHICH ROUTE VALUE THE MATCH PASSES USE -        *
001300*         THE ORDER'S OWN ROUTE IF IT HAS AT LEAST ONE RULE,     *
001310*         _NO_ WHEN THE ORDER HAS NO ROUTE AT ALL, ELSE          *
001320*         _DEFAULT WHEN THE NAMED ROUTE HAS NO RULE OF ITS OWN   *
001330*---------------------------------------------------------------*
001340 B100-RESOLVE-ROUTE.
001350     IF      WK-C-VACTR-ROUTE = SPACES
001360             MOVE "_NO_    "         TO    WK-C-ROUTE-KEY
001370             GO TO B199-RESOLVE-ROUTE-EX.
001380
001390     MOVE    "N"                     TO    WS-ROUTE-HAS-RULE.
001400     PERFORM B110-SCAN-ONE-ROUTE-RULE
001410         VARYING WK-N-SCAN-IDX FROM 1 BY 1
001420         UNTIL WK-N-SCAN-IDX > WK-C-VACTR-TABLE-SIZE.
001430
001440     IF      WS-ROUTE-HAS-RULE = "Y"
001450             MOVE WK-C-VACTR-ROUTE   TO    WK-C-ROUTE-KEY
001460     ELSE
001470             MOVE "_DEFAULT"         TO    WK-C-ROUTE-KEY
001480     END-IF.
001490
001500 B199-RESOLVE-ROUTE-EX.
001510     EXIT.
001520
001530 B110-SCAN-ONE-ROUTE-RULE.
001540     IF      WK-C-VACTR-R-ROUTE (WK-N-SCAN-IDX) = WK-C-VACTR-ROUTE
001550             MOVE "Y"                TO    WS-ROUTE-HAS-RULE
001560     END-IF.
001570
001580*---------------------------------------------------------------*
001590*  C100 - SCAN THE RULE TABLE FOR THE CHOSEN ROUTE; PASS 1       *
001600*         LOOKS FOR AN EXACT ACT-LOCATION MATCH, PASS 2 FOR AN   *
001610*         ACT-LOCGROUP MATCH - FIRST RULE IN TABLE ORDER WINS    *
001620*---------------------------------------------------------------*
001630 C100-SCAN-FOR-MATCH.
001640     MOVE    "N"                     TO    WS-RULE-FOUND.
001650     MOVE    ZERO                    TO    WK-N-BEST-IDX.
001660
001670     PERFORM C110-TEST-ONE-RULE
001680         VARYING WK-N-SCAN-IDX FROM 1 BY 1
001690         UNTIL WK-N-SCAN-IDX > WK-C-VACTR-TABLE-SIZE
001700            OR WS-RULE-FOUND = "Y".
001710
001720     IF      WS-RULE-FOUND = "Y"
001730             MOVE "Y"                TO    WK-C-VACTR-MATCHED
001740             MOVE WK-C-VACTR-R-KEY (WK-N-BEST-IDX)
001750                                      TO    WK-C-VACTR-R-KEY-OUT
001760             MOVE WK-C-VACTR-R-PROGRAM (WK-N-BEST-IDX)
001770                                      TO    WK-C-VACTR-PROGRAM
001780     END-IF.
001790
001800 C199-SCAN-FOR-MATCH-EX.
001810     EXIT.
001820
001830 C110-TEST-ONE-RULE.
001840     IF      WK-C-VACTR-R-ROUTE (WK-N-SCAN-IDX) NOT = WK-C-ROUTE-KEY
001850             IF WK-C-ROUTE-KEY NOT = "_DEFAULT"
001860                     OR WK-C-VACTR-R-ROUTE (WK-N-SCAN-IDX)
001865                                               NOT = "_DEFAULT"
001870                     GO TO C199-TEST-ONE-RULE-EX
001880             END-IF
001890     END-IF.
001900     IF      WK-C-VACTR-R-REQTYPE (WK-N-SCAN-IDX)
001910                             NOT = WK-C-VACTR-REQ-TYPE
001920             GO TO C199-TEST-ONE-RULE-EX.
001930
001940     IF      WS-MATCH-ON-LOCN
001950             IF WK-C-VACTR-R-LOC (WK-N-SCAN-IDX) NOT = SPACES
001960                   AND WK-C-VACTR-R-LOC (WK-N-SCAN-IDX)
001970                                     = WK-C-VACTR-LOCATION
001980                     MOVE WK-N-SCAN-IDX TO WK-N-BEST-IDX
001990                     MOVE "Y" TO WS-RULE-FOUND
002000             END-IF
002010     ELSE
002020             IF WK-C-VACTR-R-LOCGRP (WK-N-SCAN-IDX) NOT = SPACES
002030                   AND WK-C-VACTR-R-LOCGRP (WK-N-SCAN-IDX)
002040                                     = WK-C-VACTR-LOCGROUP
002050                     MOVE WK-N-SCAN-IDX TO WK-N-BEST-IDX
002060                     MOVE "Y" TO WS-RULE-FOUND
002070             END-IF
002080     END-IF.
002090
002100 C199-TEST-ONE-RULE-EX.
002110     EXIT.
002120
002130******************************************************************
002140*************** END OF PROGRAM SOURCE - TOXACTR ***************
002150******************************************************************
