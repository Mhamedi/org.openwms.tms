000100*----------------------------------------------------------------*
000110* TORDER  -  TRANSPORT ORDER MASTER RECORD                       *
000120*            ORDERS-IN (INPUT) / ORDERS-OUT (OUTPUT)              *
000130*----------------------------------------------------------------*
000140* HISTORY OF MODIFICATION:                                      *
000150*----------------------------------------------------------------*
000160* WHM100 - RAMLOW  - 14/03/1989 - INITIAL VERSION                *
000170* WHM178 - DGOH    - 19/06/1992 - ADD TO-PROBLEM-NO/TO-PROBLEM-  *
000180*                     TEXT FOR THE PROBLEM REPORTING REQUEST     *
000190* WHM347 - TSEEHC  - 19/09/1999 - Y2K: TO-CREATE-DATE/TO-START-  *
000200*                     DATE/TO-END-DATE EXPANDED FROM 6 TO 8 BYTE *
000210* WHM502 - ONGPL   - 11/02/2005 - ADD TO-ROUTE FOR THE ROUTING   *
000220*                     ACTION MATCHER (REQ. WAREHOUSE ENG.)       *
000230* WHM733 - KOHML   - 03/06/2017 - ADD TO-TARGET-LOCGROUP; A      *
000240*                     TARGET MAY NOW BE A LOCATION OR A GROUP    *
000250*----------------------------------------------------------------*
000260*
000270 05  TORDER-RECORD                   PIC X(198).
000280 05  TORDER-REC REDEFINES TORDER-RECORD.
000290     06  TO-ID                       PIC 9(09).
000300*                       UNIQUE TECHNICAL KEY - ASCENDING
000310     06  TO-BARCODE                  PIC X(20).
000320*                       TRANSPORT UNIT BARCODE - SPACES=NONE
000330     06  TO-PRIORITY                 PIC X(08).
000340*                       LOWEST / LOW / NORMAL / HIGH / HIGHEST
000350     06  TO-STATE                    PIC X(12).
000360*                       CREATED / INITIALIZED / STARTED /
000370*                       INTERRUPTED / ONFAILURE / CANCELED /
000380*                       FINISHED
000390     06  TO-SOURCE-LOC               PIC X(20).
000400*                       SOURCE LOCATION CODE
000410     06  TO-TARGET-LOC               PIC X(20).
000420*                       TARGET LOCATION CODE - SPACES=NOT SET
000430     06  TO-TARGET-LOCGROUP          PIC X(20).
000440*                       TARGET LOCATION GROUP - SPACES=NOT SET
000450     06  TO-ROUTE                    PIC X(08).
000460*                       ROUTE ID FOR ROUTING - SPACES=NONE
000470     06  TO-CREATE-DATE              PIC 9(08).
000480*                       CCYYMMDD - DATE ORDER WAS CREATED
000490     06  TO-START-DATE               PIC 9(08).
000500*                       CCYYMMDD - ZERO UNTIL STATE = STARTED
000510     06  TO-END-DATE                 PIC 9(08).
000520*                       CCYYMMDD - ZERO UNTIL TERMINAL STATE
000530     06  TO-PROBLEM-NO               PIC X(04).
000540*                       LAST REPORTED PROBLEM MSG NO - SPACES=
000550*                       NONE
000560     06  TO-PROBLEM-TEXT             PIC X(40).
000570*                       LAST REPORTED PROBLEM MSG TEXT
000580     06  TO-LAST-UPD-DATE            PIC 9(08).
000590*                       BUSINESS DATE OF LAST ACCEPTED MUTATION
000600     06  FILLER                      PIC X(05) VALUE SPACES.
000610*                       RESERVED FOR FUTURE EXPANSION
