000100*----------------------------------------------------------------*
000110* VSORT   -  LINKAGE RECORD FOR TOXSORT (START-SEQUENCE SORT)    *
000120*----------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:                                      *
000140*----------------------------------------------------------------*
000150* WHM506 - ONGPL   - 21/02/2005 - INITIAL VERSION - LIFTED THE   *
000160*                     ARRAY-PASSING STYLE FROM THE OLD GENERAL   *
000170*                     SORT UTILITY RATHER THAN WRITE A NEW ONE   *
000180*----------------------------------------------------------------*
000190*
000200 01  WK-C-VSORT-RECORD.
000210     05  WK-C-VSORT-TABLE-SIZE        PIC 9(05) COMP.
000220*                       NUMBER OF ENTRIES TO SORT
000230     05  WK-C-VSORT-ENTRY-TABLE.
000240         10  WK-C-VSORT-ENTRY         OCCURS 0 TO 5000 TIMES
000250                                    DEPENDING ON WK-C-VSORT-TABLE-SIZE.
000260             15  WK-C-VSORT-PRIORITY  PIC X(08).
000270*                       TO-PRIORITY OF THE ENTRY - SORT KEY 1, DESC
000280             15  WK-C-VSORT-CREATE-DT PIC 9(08).
000290*                       TO-CREATE-DATE OF THE ENTRY - SORT KEY 2, ASC
000300             15  WK-C-VSORT-ORDER-ID  PIC 9(09).
000310*                       TO-ID OF THE ENTRY - CARRIED, NOT A SORT KEY
