000100*----------------------------------------------------------------*
000110* VREDIR  -  LINKAGE RECORD FOR TOVREDIR (REDIRECTION VOTER)     *
000120*----------------------------------------------------------------*
000130* HISTORY OF MODIFICATION:                                      *
000140*----------------------------------------------------------------*
000150* WHM503 - ONGPL   - 14/02/2005 - INITIAL VERSION                *
000160* WHM734 - KOHML   - 10/06/2017 - CALLER NOW RESOLVES THE        *
000170*                     LOCATION/GROUP AGAINST WT-LOCN-TABLE AND   *
000180*                     PASSES FLAGS IN, NOT THE RAW TABLE - THIS  *
000190*                     ROUTINE IS PURE VOTING LOGIC ONLY          *
000200*----------------------------------------------------------------*
000210*
000220 01  WK-C-VREDIR-RECORD.
000230     05  WK-C-VREDIR-INPUT.
000240         10  WK-C-VREDIR-CURR-STATE   PIC X(12).
000250*                       ORDER'S CURRENT TO-STATE
000260         10  WK-C-VREDIR-LOC-GIVEN    PIC X(01).
000270*                       Y = REDIRECT NAMES A SPECIFIC LOCATION
000280         10  WK-C-VREDIR-LOC-RESOLVD  PIC X(01).
000290*                       Y = NAMED LOCATION FOUND IN WT-LOCN-TABLE
000300         10  WK-C-VREDIR-LOC-INCOMNG  PIC X(01).
000310*                       Y = NAMED LOCATION'S INFEED IS ACTIVE
000320         10  WK-C-VREDIR-GRP-GIVEN    PIC X(01).
000330*                       Y = REDIRECT NAMES A GROUP, NO LOCATION
000340         10  WK-C-VREDIR-GRP-KNOWN    PIC X(01).
000350*                       Y = AT LEAST ONE LOCATION BELONGS TO IT
000360     05  WK-C-VREDIR-OUTPUT.
000370         10  WK-C-VREDIR-VOTE         PIC X(01).
000380*                       Y = REDIRECT ALLOWED, N = DENIED
000390         10  WK-C-VREDIR-REASON-CD    PIC X(06).
000400*                       DENIAL REASON CODE - SPACES=ALLOWED
000410         10  FILLER                   PIC X(02).
